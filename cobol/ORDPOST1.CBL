000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDPOST1.
000300 AUTHOR.         R T HALVORSEN.
000400 INSTALLATION.   SHOPEASE MERCHANDISING - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------
000900*    NIGHTLY ORDER POSTING RUN FOR THE SHOPEASE CART/ORDER      *
001000*    SYSTEM.  READS THE PRODUCT AND DISCOUNT MASTERS INTO       *
001100*    TABLES, POSTS EVERY CART ON THE CART-ITEM-IN FILE AS ONE   *
001200*    ORDER, SETTLES PAYMENT ON EVERY ORDER POSTED THIS RUN,     *
001300*    REWRITES BOTH MASTERS, AND PRINTS THE RUN-REPORT.          *
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*------------------------------------------------------------------
001700*    THIS PROGRAM DOES NOT TOUCH THE SHOPPING-CART SCREENS OR
001800*    THE PRODUCT MAINTENANCE SCREENS - IT ONLY READS WHAT THOSE
001900*    SYSTEMS HAVE ALREADY WRITTEN OUT TO CART-ITEM-IN AND THE
002000*    TWO MASTERS, AND WRITES BACK WHAT CHANGED.
002100*------------------------------------------------------------------
002200*
002300*    DATE       BY   REQUEST    DESCRIPTION
002400*    ---------  ---  ---------  --------------------------------
002500*    03/14/89   RTH  INITIAL    ORIGINAL CODING - PRODUCT AND     CR-0001 
002600*                               DISCOUNT MASTER LOAD, CART
002700*                               POSTING, ALL-OR-NOTHING STOCK
002800*                               CHECK, RUN-REPORT.
002900*    07/02/89   RTH  CR-0142    ADDED DISCOUNT VALIDITY WINDOW    CR-0142 
003000*                               CHECK (START/EXPIRY DATE) AND
003100*                               MAX-USAGE COUNTER.
003200*    11/19/90   JLK  CR-0398    PRODUCT STATUS NOW RE-DERIVED     CR-0398 
003300*                               (ACTIVE/OUT OF STOCK) AFTER EVERY
003400*                               STOCK REDUCTION INSTEAD OF ONLY
003500*                               AT MASTER REWRITE TIME.
003600*    02/06/92   JLK  CR-0561    FIXED DISCOUNT RATE ROUNDING -    CR-0561 
003700*                               RATE MUST ROUND TO 2 DECIMALS
003800*                               BEFORE MULTIPLYING BY THE ORDER
003900*                               TOTAL, NOT AFTER.
004000*    08/23/94   PDM  CR-0779    ADDED PAYMENT SETTLEMENT PASS     CR-0779 
004100*                               AND PAYMENT-OUT FILE.  ORDER
004200*                               STATUS NOW ADVANCES TO COMPLETED
004300*                               ONLY WHEN SETTLEMENT SUCCEEDS.
004400*    05/11/96   PDM  CR-0913    ALL-OR-NOTHING STOCK CHECK        CR-0913 
004500*                               SPLIT INTO A SEPARATE VALIDATION
004600*                               PASS SO A REJECTED CART DOES NOT
004700*                               PARTIALLY REDUCE STOCK.
004800*    09/30/98   PDM  CR-1046    Y2K REMEDIATION - CENTURY WINDOW  CR-1046 
004900*                               ADDED TO THE RUN-DATE ROUTINE.
005000*                               DATES BELOW 50 NOW WINDOW TO
005100*                               20XX, 50 AND ABOVE TO 19XX.
005200*    01/07/99   PDM  CR-1046    Y2K REMEDIATION - VERIFIED        CR-1046 
005300*                               DISCOUNT-START-DT/EXPIRY-DT
005400*                               COMPARISONS ARE FULL 8-DIGIT
005500*                               CCYYMMDD, NO CHANGE REQUIRED.
005600*    04/18/01   SEC  CR-1288    ADDED PRODUCT NAME UNIQUENESS     CR-1288 
005700*                               AND DISCOUNT CODE UNIQUENESS
005800*                               CHECKS AT MASTER LOAD TIME.
005900*    10/02/03   SEC  CR-1455    TOTAL DISCOUNT GRANTED ON THE     CR-1455 
006000*                               RUN-REPORT NOW ACCUMULATES FOR
006100*                               EVERY POSTED ORDER, NOT JUST
006200*                               ORDERS THAT SETTLE SUCCESSFULLY.
006210*    03/11/04   SEC  CR-1602    FIXED PRODUCT-DESC BEING WIPED    CR-1602 
006220*                               TO SPACES ON EVERY MASTER REWRITE.
006230*                               DESC NOW CARRIED IN PRODUCT-TABLE
006240*                               (PRT-DESC) SO IT SURVIVES THE
006250*                               NIGHTLY REWRITE INTACT.
006251*    04/02/04   TLB  CR-1743    SIX PARAGRAPH HEADERS CARRIED A   CR-1743 
006252*                               BAD THRU CLAUSE (VALID ONLY ON A
006253*                               PERFORM, NEVER A PARAGRAPH NAME) -
006254*                               MOVED THE THRU TO EVERY PERFORM
006255*                               THAT CALLS THEM SO THE GO TO ...-
006256*                               EXIT JUMPS IN 2050/2550/3210/3900/
006257*                               2900 AND 2950 STAY IN RANGE.
006258*    04/02/04   TLB  CR-1744    ORDER-OUT, ORDER-ITEM-OUT AND     CR-1744 
006259*                               PAYMENT-OUT WERE NEVER OPENED FOR
006260*                               OUTPUT - A WRITE TO ANY ONE OF THEM
006261*                               WOULD ABEND THE RUN.  1000-INITIALIZE
006262*                               NOW OPENS ALL THREE WITH THE OTHER
006263*                               OUTPUT FILES.
006300*----------------------------------------------------------------
006400
006500*------------------------------------------------------------------
006600*    SCOPE NOTE (SEC, 04/18/01) - THIS RUN ONLY EVER MOVES AN
006700*    ORDER FROM PENDING TO COMPLETED.  THERE IS NO CANCELLATION
006800*    PATH ANYWHERE IN THIS PROGRAM AND THERE NEVER HAS BEEN -
006900*    CART-ITEM-IN IS A ONE-WAY EXTRACT OF WHAT WAS IN A CART AT
007000*    CHECKOUT, IT CARRIES NO CANCEL FLAG OR ORDER REFERENCE THAT
007100*    COULD TELL THIS BATCH A CUSTOMER CHANGED THEIR MIND.  IF THE
007200*    STOREFRONT EVER NEEDS TO CANCEL A POSTED ORDER AND PUT STOCK
007300*    BACK ON THE SHELF, THAT IS AN ONLINE SCREEN AGAINST THE LIVE
007400*    MASTERS, NOT SOMETHING THIS NIGHTLY RUN CAN DO WITH THE
007500*    INPUT IT IS GIVEN.
007600*------------------------------------------------------------------
007700
007800 ENVIRONMENT DIVISION.
007900
008000 CONFIGURATION SECTION.
008100*    C01 GIVES US A TOP-OF-FORM CHANNEL FOR THE RUN-REPORT, PER
008200*    SHOP STANDARD - NOT ACTUALLY SKIPPED TO IN THIS PROGRAM SINCE
008300*    THE REPORT NEVER RUNS LONG ENOUGH TO NEED A NEW PAGE.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600
008700 INPUT-OUTPUT SECTION.
008800*    SEVEN FILES - THREE READ ONCE (PRODUCT AND DISCOUNT MASTERS,
008900*    CART-ITEM-IN) AND FOUR WRITTEN (ORDER-OUT, ORDER-ITEM-OUT,
009000*    PAYMENT-OUT, RUN-REPORT).  THE TWO MASTERS ARE ALSO REOPENED
009100*    FOR OUTPUT LATER IN THE RUN - SEE 6000-REWRITE-MASTERS.
009200 FILE-CONTROL.
009300*    THE ITEM CATALOG - LOADED INTO PRODUCT-TABLE, NOT READ AGAIN.
009400     SELECT PRODUCT-MASTER
009500         ASSIGN TO PRODMSTR
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800*    PROMO CODE TABLE - LOADED INTO DISCOUNT-TABLE, NOT READ AGAIN.
009900     SELECT DISCOUNT-MASTER
010000         ASSIGN TO DISCMSTR
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200
010300*    TONIGHTS SHOPPING CARTS, ONE LINE ITEM PER RECORD.
010400     SELECT CART-ITEM-IN
010500         ASSIGN TO CARTIN
010600         ORGANIZATION IS LINE SEQUENTIAL.
010700
010800*    ONE ROW PER ORDER POSTED THIS RUN.
010900     SELECT ORDER-OUT
011000         ASSIGN TO ORDROUT
011100         ORGANIZATION IS LINE SEQUENTIAL.
011200
011300*    ONE ROW PER LINE ITEM OF EVERY ORDER POSTED THIS RUN.
011400     SELECT ORDER-ITEM-OUT
011500         ASSIGN TO ORDITOUT
011600         ORGANIZATION IS LINE SEQUENTIAL.
011700
011800*    ONE ROW PER ORDER, RECORDING THE SETTLEMENT RESULT.
011900     SELECT PAYMENT-OUT
012000         ASSIGN TO PAYOUT
012100         ORGANIZATION IS LINE SEQUENTIAL.
012200
012300*    THE OPERATOR RUN-REPORT.
012400     SELECT RUN-REPORT
012500         ASSIGN TO RUNRPT
012600         ORGANIZATION IS LINE SEQUENTIAL.
012700
012800 DATA DIVISION.
012900*------------------------------------------------------------------
013000*    FILE SECTION - SEVEN RECORD LAYOUTS FOLLOW, ONE PER SELECT
013100*    ABOVE.  EACH FD BANNER BELOW EXPLAINS WHAT THE FILE IS FOR
013200*    AND WHERE IT FITS IN THE NIGHTLY RUN.
013300*------------------------------------------------------------------
013400 FILE SECTION.
013500
013600*------------------------------------------------------------------
013700*    PRODUCT-MASTER - ONE ROW PER ITEM WE SELL.  REWRITTEN IN FULL
013800*    EVERY RUN (SEE 6000-REWRITE-MASTERS) SO STOCK-QTY AND STATUS
013900*    REFLECT WHAT WAS SOLD TONIGHT.  DESC IS CARRIED THROUGH THE
014000*    TABLE UNCHANGED (PRT-DESC) SO THE REWRITE NEVER LOSES IT -
014010*    THIS PROGRAM NEITHER READS NOR SETS THE TEXT OF IT, ONLY
014020*    PASSES IT THROUGH (SEC, CR-1602).
014100*------------------------------------------------------------------
014200 FD  PRODUCT-MASTER
014300     LABEL RECORD IS STANDARD
014400     DATA RECORD IS PRODUCT-MASTER-REC
014500     RECORD CONTAINS 320 CHARACTERS.
014600 01  PRODUCT-MASTER-REC.
014700*    PRODUCT-ID IS THE KEY WE SORT PRODUCT-TABLE ON AT LOAD TIME.
014800     05  PRODUCT-ID              PIC 9(9).
014900     05  PRODUCT-NAME            PIC X(60).
015000*    LOADED INTO PRT-DESC AND CARRIED THROUGH TO REWRITE UNTOUCHED -
015100*    SEE THE NOTE AT 6100-WRITE-ONE-PRODUCT.  NEITHER THIS FIELD
015200*    NOR ITS TABLE COUNTERPART IS EVER TESTED OR CHANGED BY LOGIC.
015300     05  PRODUCT-DESC            PIC X(200).
015400     05  PRODUCT-PRICE           PIC S9(9)V99.
015500*    PRICE FROZEN AT LOAD TIME - IF A PRICE CHANGE COMES IN ON THE
015600*    MASTER MID-EVENING IT WILL NOT BE SEEN UNTIL TOMORROW NIGHTS
015700*    RUN, THIS PROGRAM ONLY LOADS ONCE.
015800     05  PRODUCT-STOCK-QTY       PIC S9(7).
015900*    MAY NOT GO NEGATIVE - ENFORCED BY THE ALL-OR-NOTHING STOCK
016000*    CHECK IN 3210-CHECK-STOCK-ALL-LINES.
016100     05  PRODUCT-CATEGORY        PIC X(30).
016200     05  PRODUCT-STATUS          PIC X(1).
016300*    A/O/D - ACTIVE, OUT OF STOCK, DISCONTINUED.  SEE PRT-STATUS
016400*    BELOW FOR THE 88-LEVELS THIS PROGRAM TESTS AGAINST.
016500     05  FILLER                  PIC X(2).
016600
016700*------------------------------------------------------------------
016800*    DISCOUNT-MASTER - PROMO CODE TABLE.  START-DT/EXPIRY-DT AND
016900*    THE MAX/CUR USAGE COUNTERS GATE WHETHER A CART MAY USE THE
017000*    CODE (SEE 3235-CHECK-DISCOUNT-VALID).  ALSO REWRITTEN IN FULL
017100*    EACH RUN SO CUR-USAGE STICKS.
017200*------------------------------------------------------------------
017300 FD  DISCOUNT-MASTER
017400     LABEL RECORD IS STANDARD
017500     DATA RECORD IS DISCOUNT-MASTER-REC
017600     RECORD CONTAINS 66 CHARACTERS.
017700 01  DISCOUNT-MASTER-REC.
017800     05  DISCOUNT-ID             PIC 9(9).
017900*    DISCOUNT-CODE IS WHAT A CART LINE CARRIES - MATCHED AGAINST
018000*    DCT-DISCOUNT-CODE IN 3230-VALIDATE-DISCOUNT-USE.
018100     05  DISCOUNT-CODE           PIC X(20).
018200     05  DISCOUNT-PERCENT        PIC S9(3)V99.
018300*    INCLUSIVE-EXCLUSIVE WINDOW - START-DT MUST ALREADY HAVE
018400*    PASSED AND EXPIRY-DT MUST NOT YET HAVE ARRIVED (STRICTLY
018500*    BETWEEN THE TWO) FOR THE CODE TO BE USABLE TODAY.
018600     05  DISCOUNT-START-DT       PIC 9(8).
018700     05  DISCOUNT-EXPIRY-DT      PIC 9(8).
018800     05  DISCOUNT-MAX-USAGE      PIC 9(7).
018900*    ONCE CUR-USAGE REACHES MAX-USAGE THE CODE IS DEAD, EVEN IF
019000*    STILL INSIDE ITS DATE WINDOW.
019100     05  DISCOUNT-CUR-USAGE      PIC 9(7).
019200     05  FILLER                  PIC X(2).
019300
019400*------------------------------------------------------------------
019500*    CART-ITEM-IN - ONE ROW PER LINE ITEM IN A SHOPPING CART,
019600*    SORTED BY USER-ID/ITEM-SEQ BY THE UPSTREAM CART EXTRACT.
019700*    THIS PROGRAM DOES NOT SORT THE FILE - IT TRUSTS THE ORDER
019800*    THE FILE ARRIVES IN AND GROUPS CONSECUTIVE ROWS THAT SHARE
019900*    THE SAME CART-USER-ID INTO ONE ORDER (SEE 3000-PROCESS-CARTS).
020000*------------------------------------------------------------------
020100 FD  CART-ITEM-IN
020200     LABEL RECORD IS STANDARD
020300     DATA RECORD IS CART-ITEM-REC
020400     RECORD CONTAINS 49 CHARACTERS.
020500 01  CART-ITEM-REC.
020600     05  CART-USER-ID            PIC 9(9).
020700*    CART-ITEM-SEQ IS CARRIED THROUGH FROM THE EXTRACT BUT THIS
020800*    PROGRAM DOES NOT RELY ON IT - LINES ARE TAKEN IN WHATEVER
020900*    ORDER THEY ARRIVE FOR A GIVEN CART-USER-ID.
021000     05  CART-ITEM-SEQ           PIC 9(3).
021100     05  CART-PRODUCT-ID         PIC 9(9).
021200     05  CART-QUANTITY           PIC S9(5).
021300*    DISCOUNT-CODE IS SPACES ON MOST LINES - ONLY POPULATED ON
021400*    THE LINE(S) WHERE THE SHOPPER ACTUALLY ENTERED A PROMO CODE.
021500     05  CART-DISCOUNT-CODE      PIC X(20).
021600     05  FILLER                  PIC X(3).
021700
021800*------------------------------------------------------------------
021900*    ORDER-OUT - ONE ROW PER SUCCESSFULLY POSTED ORDER ONLY.
022000*    REJECTED CARTS NEVER REACH THIS FILE, THEY ONLY SHOW UP AS
022100*    A REJECT COUNT ON THE RUN-REPORT.
022200*
022300*------------------------------------------------------------------
022400 FD  ORDER-OUT
022500     LABEL RECORD IS STANDARD
022600     DATA RECORD IS ORDER-OUT-REC
022700     RECORD CONTAINS 84 CHARACTERS.
022800 01  ORDER-OUT-REC.
022900     05  ORDER-ID                PIC 9(9).
023000*    ORDER-DATE IS ALWAYS TODAYS RUN DATE - THIS BATCH POSTS
023100*    EVERYTHING SAME-DAY, THERE IS NO BACKDATING.
023200     05  ORDER-USER-ID           PIC 9(9).
023300     05  ORDER-DATE              PIC 9(8).
023400     05  ORDER-TOTAL-PRICE       PIC S9(9)V99.
023500     05  ORDER-DISCOUNT-AMT      PIC S9(9)V99.
023600     05  ORDER-FINAL-PRICE       PIC S9(9)V99.
023700*    P WHILE PENDING SETTLEMENT, C ONCE SETTLEMENT SUCCEEDS.  NO
023800*    OTHER VALUE IS EVER WRITTEN BY THIS PROGRAM.
023900     05  ORDER-STATUS            PIC X(1).
024000     05  ORDER-DISCOUNT-CODE     PIC X(20).
024100     05  ORDER-LINE-COUNT        PIC 9(3).
024200     05  FILLER                  PIC X(1).
024300
024400*------------------------------------------------------------------
024500*    ORDER-ITEM-OUT - ONE ROW PER LINE ITEM OF EVERY ORDER
024600*    WRITTEN TO ORDER-OUT.  PRICE HERE IS THE UNIT PRICE FROZEN
024700*    AT POSTING TIME, NOT WHATEVER PRODUCT-PRICE HAPPENS TO BE
024800*    WHEN SOMEONE LATER RUNS A REPORT AGAINST THIS FILE.
024900*------------------------------------------------------------------
025000 FD  ORDER-ITEM-OUT
025100     LABEL RECORD IS STANDARD
025200     DATA RECORD IS ORDER-ITEM-OUT-REC
025300     RECORD CONTAINS 35 CHARACTERS.
025400 01  ORDER-ITEM-OUT-REC.
025500     05  OI-ORDER-ID             PIC 9(9).
025600     05  OI-PRODUCT-ID           PIC 9(9).
025700*    OI-PRICE IS THE UNIT PRICE AT POSTING TIME - SEE THE FD
025800*    BANNER ABOVE.
025900     05  OI-QUANTITY             PIC S9(5).
026000     05  OI-PRICE                PIC S9(9)V99.
026100     05  FILLER                  PIC X(1).
026200
026300*------------------------------------------------------------------
026400*    PAYMENT-OUT - ONE ROW PER ORDER POSTED, WRITTEN AFTER THE
026500*    SETTLEMENT SIMULATION IN 4000-SETTLE-PAYMENTS HAS RUN.
026600*    PAY-STATUS S/F MIRRORS WHETHER NWT-STATUS WENT TO COMPLETED
026700*    OR STAYED PENDING (CR-0779).
026800*------------------------------------------------------------------
026900 FD  PAYMENT-OUT
027000     LABEL RECORD IS STANDARD
027100     DATA RECORD IS PAYMENT-OUT-REC
027200     RECORD CONTAINS 41 CHARACTERS.
027300 01  PAYMENT-OUT-REC.
027400     05  PAY-ORDER-ID            PIC 9(9).
027500     05  PAY-AMOUNT              PIC S9(9)V99.
027600*    S = SETTLED, F = FAILED (CARD DECLINED).  MIRRORS WHETHER
027700*    ORDER-STATUS WENT TO C OR STAYED AT P.
027800     05  PAY-STATUS              PIC X(1).
027900     05  PAY-DATE                PIC 9(8).
028000*    PAY-TXN-REF IS SPACES WHEN PAY-STATUS IS F - NO REFERENCE IS
028100*    EVER ISSUED FOR A DECLINED SETTLEMENT.
028200     05  PAY-TXN-REF             PIC X(11).
028300     05  FILLER                  PIC X(1).
028400
028500*------------------------------------------------------------------
028600*    RUN-REPORT - THE OPERATOR LISTING.  BANNER, COLUMN HEADINGS,
028700*    ONE DETAIL LINE PER ORDER POSTED, AND FOUR SUMMARY LINES AT
028800*    THE BOTTOM (7000-FINISH-REPORT).  NO PAGE BREAKS - THIS SHOP
028900*    HAS NEVER RUN MORE THAN A FEW HUNDRED ORDERS IN ONE NIGHT.
029000*------------------------------------------------------------------
029100 FD  RUN-REPORT
029200     LABEL RECORD IS OMITTED
029300     DATA RECORD IS PRTLINE
029400     RECORD CONTAINS 80 CHARACTERS.
029500 01  PRTLINE                 PIC X(80).
029600
029700 WORKING-STORAGE SECTION.
029800*------------------------------------------------------------------
029900*    WORKING-STORAGE SECTION - SWITCHES, WORK COUNTERS, THE FIVE
030000*    IN-MEMORY TABLES THAT CARRY THE PRODUCT MASTER, DISCOUNT
030100*    MASTER, ONE CART, THE ORDERS POSTED THIS RUN AND THEIR LINE
030200*    ITEMS, THE RUN-DATE AND RANDOM-DRAW WORK AREAS, AND THE
030300*    SEVEN PRINT-LINE LAYOUTS FOR THE RUN-REPORT.
030400*------------------------------------------------------------------
030410*------------------------------------------------------------------
030420*    STAND-ALONE SCRATCH ITEMS - THE HANDFUL OF SWITCHES AND
030430*    SUBSCRIPTS THAT GET USED FROM MORE THAN ONE PARAGRAPH GROUP
030440*    BELOW LIVE HERE AS 77-LEVELS RATHER THAN BURIED INSIDE ONE
030450*    PARTICULAR 01-GROUP - HOUSE HABIT FOR A SCALAR THAT DOES NOT
030460*    NATURALLY BELONG TO ANY ONE RECORD.  (SEC, 03/11/04.)
030470*------------------------------------------------------------------
030480*    GENERIC "THE THING I AM VALIDATING RIGHT NOW IS BAD" FLAG -
030490*    SHARED BY THE PRODUCT LOAD, THE DISCOUNT LOAD AND THE CART
030500*    POSTING LOGIC.  RESET TO N AT THE TOP OF EVERY VALIDATION.
030510 77  REJECT-SW               PIC X(1)       VALUE 'N'.
030520     88  REC-REJECTED                       VALUE 'Y'.
030530*    SET BY THE NAME AND CODE UNIQUENESS CHECKS (CR-1288).
030540 77  DUP-SW                  PIC X(1)       VALUE 'N'.
030550     88  DUP-FOUND                          VALUE 'Y'.
030560*    SUBSCRIPT INTO CART-LINE-TABLE WHILE A CART IS BEING VALIDATED.
030570 77  C-LINE-SUB              PIC S9(4)      COMP  VALUE ZERO.
030580*    SUBSCRIPT INTO PRODUCT-ENTRY WHILE SCANNING FOR A DUPLICATE
030590*    PRODUCT NAME AT LOAD TIME (CR-1288).
030600 77  C-SCAN-SUB              PIC S9(4)      COMP  VALUE ZERO.
030610*    SUBSCRIPT INTO NEW-ITEM-ENTRY WHILE WRITING ORDER-ITEM-OUT.
030620 77  C-ITEM-SUB              PIC S9(5)      COMP  VALUE ZERO.
030630*    SEED FOR THE SETTLEMENT LCG - RESET ONCE PER RUN IN 1200-SEED-
030640*    RANDOM-DRAW, CARRIED FORWARD DRAW TO DRAW BY 8000-NEXT-RANDOM.
030650 77  C-RANDOM-SEED           PIC S9(9)      COMP.
030660*------------------------------------------------------------------
030670
030680
030700*------------------------------------------------------------------
030800*    SWITCHES-AREA - THE THREE END-OF-FILE FLAGS FOR THE RUN.
030900*    REJECT-SW AND DUP-SW USED TO LIVE IN THIS GROUP TOO; THEY WERE
031000*    PULLED OUT TO STAND-ALONE 77-LEVELS ABOVE SINCE THEY ARE
031100*    SHARED SCRATCH RATHER THAN PART OF ANY ONE RECORD (SEC,
031200*    03/11/04) - SEE THE 77-LEVEL BLOCK AT THE TOP OF THIS SECTION.
031300*------------------------------------------------------------------
031400 01  SWITCHES-AREA.
031500*    SET WHEN THE LAST READ OF PRODUCT-MASTER HIT AT END.
031600*------------------------------------------------------------------
031700*    EVERY SWITCH IN THIS PROGRAM IS A SINGLE-CHARACTER Y/N FLAG
031800*    WITH AN 88-LEVEL CONDITION NAME - HOUSE STANDARD SINCE
031900*    BEFORE THIS PROGRAM WAS WRITTEN.
032000*------------------------------------------------------------------
032100     05  PRODUCT-EOF-SW       PIC X(1)       VALUE 'N'.
032200         88  PRODUCT-AT-EOF                  VALUE 'Y'.
032300*    SET WHEN THE LAST READ OF DISCOUNT-MASTER HIT AT END.
032400     05  DISCOUNT-EOF-SW      PIC X(1)       VALUE 'N'.
032500         88  DISCOUNT-AT-EOF                 VALUE 'Y'.
032600*    SET WHEN THE LAST READ OF CART-ITEM-IN HIT AT END - DRIVES
032700*    THE UNTIL TEST IN 0000-MAIN THAT ENDS THE CART-POSTING LOOP.
032800     05  CART-EOF-SW             PIC X(1)       VALUE 'N'.
032900         88  CART-AT-EOF                        VALUE 'Y'.
033800     05  FILLER                  PIC X(1)       VALUE SPACE.
033900
034000
034100*------------------------------------------------------------------
034200*    WORK-AREA - RUN COUNTERS.  ALL COMP SO THE VARYING/SEARCH
034300*    LOOPS DO NOT PAY FOR ZONED ARITHMETIC ON EVERY PASS - THIS RUN
034400*    CAN LOOP TENS OF THOUSANDS OF TIMES OVER NEW-ITEM-ENTRY ALONE.
034500*    C-LINE-SUB, C-SCAN-SUB AND C-ITEM-SUB USED TO LIVE IN THIS
034600*    GROUP TOO; THEY ARE NOW STAND-ALONE 77-LEVELS AT THE TOP OF
034700*    WORKING-STORAGE (SEC, 03/11/04) - SEE THE 77-LEVEL BLOCK
034800*    THERE.  EVERYTHING BELOW IS STILL ORIGINAL TO RTHS 1989
034900*    CODING.
035000 01  WORK-AREA.
035100*    TOTAL ORDERS SUCCESSFULLY POSTED THIS RUN - PRINTED ON THE
035200*    RUN-REPORT SUMMARY LINE.
035300     05  C-ORDERS-POSTED        PIC S9(7)      COMP  VALUE ZERO.
035400*    TOTAL CARTS REJECTED FOR ANY REASON (EMPTY, OUT OF STOCK,
035500*    BAD DISCOUNT).
035600*    (THESE FOUR PARAGRAPHS FEED THE FOUR SUMMARY LINES ON THE
035700*    RUN-REPORT - SEE 7000-FINISH-REPORT.)
035800     05  C-ORDERS-REJECTED      PIC S9(7)      COMP  VALUE ZERO.
035900*    BAD PRODUCT MASTER ROWS SKIPPED AT LOAD TIME - NOT SHOWN ON
036000*    THE REPORT, KEPT FOR THE OPERATORS BENEFIT IF SOMEONE ASKS.
036100     05  C-PRODUCT-REJECTS      PIC S9(7)      COMP  VALUE ZERO.
036200*    BAD DISCOUNT MASTER ROWS SKIPPED AT LOAD TIME.
036300     05  C-DISCOUNT-REJECTS     PIC S9(7)      COMP  VALUE ZERO.
036400*    NEXT ORDER-ID TO ASSIGN - SIMPLE INCREMENTING COUNTER, NOT
036500*    READ FROM ANYWHERE, SINCE ORDER-OUT IS REBUILT FROM SCRATCH
036600*    EVERY RUN.
036700     05  C-NEXT-ORDER-ID        PIC S9(9)      COMP  VALUE ZERO.
037300     05  FILLER                  PIC X(1)       VALUE SPACE.
037400
037500
037600*------------------------------------------------------------------
037700*    PRODUCT-TABLE - THE ENTIRE PRODUCT MASTER, LOADED ONCE AT
037800*    START OF RUN (2000-LOAD-PRODUCT-TABLE) AND HELD IN STORAGE
037900*    FOR THE WHOLE NIGHT.  KEPT IN ASCENDING PRODUCT-ID ORDER SO
038000*    EVERY LOOKUP AGAINST A CART LINE CAN USE SEARCH ALL (BINARY
038100*    SEARCH) INSTEAD OF A SEQUENTIAL SCAN OF UP TO 2000 ENTRIES.
038200*    STOCK-QTY AND STATUS ARE UPDATED IN PLACE AS CARTS POST AND
038300*    ARE NOT WRITTEN BACK TO DISK UNTIL 6000-REWRITE-MASTERS.
038400*------------------------------------------------------------------
038500 01  PRODUCT-TABLE.
038600     05  C-PRODUCT-COUNT        PIC S9(4)      COMP  VALUE ZERO.
038700     05  PRODUCT-ENTRY OCCURS 2000 TIMES
038800*    ASCENDING KEY IS PRT-PRODUCT-ID - REQUIRED FOR SEARCH ALL TO
038900*    WORK.  2000 ROWS IS THIS SHOPS CATALOG SIZE WITH SOME
039000*    HEADROOM, NOT A HARD BUSINESS LIMIT.
039100             ASCENDING KEY IS PRT-PRODUCT-ID
039200             INDEXED BY PRT-IDX.
039300*    PRT-PRODUCT-ID DRIVES THE ASCENDING KEY - DO NOT REORDER THE
039400*    TABLE ONCE LOADED, SEARCH ALL DEPENDS ON IT STAYING SORTED.
039500         10  PRT-PRODUCT-ID          PIC 9(9).
039600         10  PRT-PRODUCT-NAME        PIC X(60).
039610*    CARRIED THROUGH UNTOUCHED, LOAD TO REWRITE, SO THE NIGHTLY
039620*    RUN NEVER BLANKS A PRODUCTS DESCRIPTION (SEC, CR-1602 -
039630*    SEE THE CHANGE LOG.  THIS BATCH HAS NO BUSINESS TOUCHING
039640*    THE TEXT OF IT EITHER WAY, ONLY CARRYING IT THROUGH.)
039650         10  PRT-DESC                PIC X(200).
039700         10  PRT-PRODUCT-PRICE       PIC S9(9)V99.
039800         10  PRT-STOCK-QTY           PIC S9(7).
039900         10  PRT-CATEGORY            PIC X(30).
040000*    88-LEVELS BELOW ARE THE ONLY VALUES THIS PROGRAM TESTS -
040100*    ANYTHING ELSE ON THE MASTER PASSES THROUGH UNCHANGED.
040200         10  PRT-STATUS              PIC X(1).
040300             88  PRT-ACTIVE                     VALUE 'A'.
040400             88  PRT-OUT-OF-STOCK               VALUE 'O'.
040500             88  PRT-DISCONTINUED               VALUE 'D'.
040600         10  FILLER                  PIC X(1).
040700     05  FILLER                  PIC X(1)       VALUE SPACE.
040800
040900
041000*------------------------------------------------------------------
041100*    DISCOUNT-TABLE - THE ENTIRE DISCOUNT MASTER, SAME TREATMENT
041200*    AS PRODUCT-TABLE.  KEYED ON DISCOUNT-CODE SO A CART LINE
041300*    CARRYING A DISCOUNT CODE CAN BE VALIDATED WITH SEARCH ALL.
041400*    CUR-USAGE IS BUMPED IN PLACE EVERY TIME A CART SUCCESSFULLY
041500*    USES THE CODE (3272-COMPUTE-DISCOUNT-AMT).
041600*------------------------------------------------------------------
041700 01  DISCOUNT-TABLE.
041800     05  C-DISCOUNT-COUNT       PIC S9(4)      COMP  VALUE ZERO.
041900     05  DISCOUNT-ENTRY OCCURS 500 TIMES
042000*    ASCENDING KEY IS DCT-DISCOUNT-CODE - SAME REASONING AS
042100*    PRODUCT-TABLE ABOVE.  500 ROWS HAS NEVER COME CLOSE TO
042200*    BEING TESTED IN PRACTICE.
042300             ASCENDING KEY IS DCT-DISCOUNT-CODE
042400             INDEXED BY DCT-IDX.
042500*    DCT-DISCOUNT-CODE DRIVES THE ASCENDING KEY FOR THIS TABLE.
042600         10  DCT-DISCOUNT-ID         PIC 9(9).
042700         10  DCT-DISCOUNT-CODE       PIC X(20).
042800         10  DCT-DISCOUNT-PERCENT    PIC S9(3)V99.
042900         10  DCT-START-DT            PIC 9(8).
043000         10  DCT-EXPIRY-DT           PIC 9(8).
043100         10  DCT-MAX-USAGE           PIC 9(7).
043200         10  DCT-CUR-USAGE           PIC 9(7).
043300         10  FILLER                  PIC X(1).
043400     05  FILLER                  PIC X(1)       VALUE SPACE.
043500
043600
043700*------------------------------------------------------------------
043800*    CART-LINE-TABLE - THE LINE ITEMS OF THE ONE CART CURRENTLY
043900*    BEING ASSEMBLED BY 3000-PROCESS-CARTS.  RESET TO EMPTY AT
044000*    THE START OF EVERY CART.  THE H- FIELDS BELOW ARE THE
044100*    "HELD" VALUES CARRIED FORWARD FROM THE FIRST LINE OF THE
044200*    CART SO THE READ-AHEAD LOGIC CAN TELL WHEN THE CART-USER-ID
044300*    ON THE FILE HAS CHANGED TO A NEW CUSTOMER.
044400*------------------------------------------------------------------
044500 01  CART-LINE-TABLE.
044600     05  C-CART-LINE-COUNT      PIC S9(3)      COMP  VALUE ZERO.
044700     05  CART-LINE-ENTRY OCCURS 200 TIMES
044800*    NO ASCENDING KEY HERE - A CARTS LINES ARE NEVER SEARCHED,
044900*    ONLY WALKED IN THE ORDER THEY WERE ADDED.
045000             INDEXED BY CLT-IDX.
045100*    ONE ENTRY PER LINE OF THE CART CURRENTLY BEING BUILT.
045200         10  CLT-PRODUCT-ID          PIC 9(9).
045300         10  CLT-QUANTITY            PIC S9(5).
045400         10  FILLER                  PIC X(1).
045500*    FIRST NON-BLANK DISCOUNT CODE SEEN ON THE CART - SEE 3150-
045600*    ADD-CART-LINE.
045700     05  H-CART-DISC-CODE       PIC X(20).
045800     05  H-CART-USER-ID    PIC 9(9)       VALUE ZERO.
045900     05  FILLER                  PIC X(1)       VALUE SPACE.
046000
046100
046200*------------------------------------------------------------------
046300*    NEW-ORDER-TABLE - ONE ENTRY PER ORDER POSTED THIS RUN.
046400*    BUILT BY 3250-BUILD-NEW-ORDER, UPDATED BY THE SETTLEMENT
046500*    PASS (4000-SETTLE-PAYMENTS), THEN WALKED AGAIN BY THE WRITE
046600*    PASS (5000-WRITE-RESULTS) TO PRODUCE ORDER-OUT/PAYMENT-OUT
046700*    AND THE DETAIL LINES OF THE RUN-REPORT.  NWT-STATUS STARTS
046800*    AT P (PENDING) AND MOVES TO C (COMPLETED) ONLY IF SETTLEMENT
046900*    SUCCEEDS - THIS PROGRAM NEVER MOVES AN ORDER TO CANCELLED,
047000*    THERE IS NO INPUT ON ANY FILE THIS RUN READS THAT COULD TELL
047100*    IT A CUSTOMER CANCELLED (SEE DESIGN NOTES).
047200*------------------------------------------------------------------
047300 01  NEW-ORDER-TABLE.
047400     05  C-NEW-ORDER-COUNT      PIC S9(4)      COMP  VALUE ZERO.
047500     05  NEW-ORDER-ENTRY OCCURS 3000 TIMES
047600*    NO ASCENDING KEY - NEW-ORDER-ENTRY IS WALKED BY SUBSCRIPT IN
047700*    ORDER-ID SEQUENCE, THE SAME ORDER ORDERS WERE POSTED IN.
047800             INDEXED BY NWT-IDX.
047900*    NWT- FIELDS MIRROR ORDER-OUT-REC ONE FOR ONE, PLUS THE TWO
048000*    PAYMENT FIELDS BELOW THAT ONLY EXIST IN MEMORY UNTIL 5000-
048100*    WRITE-RESULTS SPLITS THEM OUT TO PAYMENT-OUT.
048200         10  NWT-ORDER-ID            PIC 9(9).
048300         10  NWT-USER-ID             PIC 9(9).
048400         10  NWT-ORDER-DATE          PIC 9(8).
048500         10  NWT-TOTAL-PRICE         PIC S9(9)V99.
048600         10  NWT-DISCOUNT-AMT        PIC S9(9)V99.
048700         10  NWT-FINAL-PRICE         PIC S9(9)V99.
048800         10  NWT-STATUS              PIC X(1).
048900         10  NWT-DISCOUNT-CODE       PIC X(20).
049000         10  NWT-LINE-COUNT          PIC 9(3).
049100*    SET BY THE SETTLEMENT PASS, NOT BY 3250-BUILD-NEW-ORDER.
049200         10  NWT-PAY-STATUS          PIC X(1).
049300         10  NWT-PAY-TXN-REF         PIC X(11).
049400         10  FILLER                  PIC X(1).
049500     05  FILLER                  PIC X(1)       VALUE SPACE.
049600
049700
049800*------------------------------------------------------------------
049900*    NEW-ORDER-ITEM-TABLE - ONE ENTRY PER LINE ITEM OF EVERY
050000*    ORDER POSTED THIS RUN.  SIZED AT 12000 (2000 PRODUCTS X A
050100*    COMFORTABLE MARGIN) - IF THIS EVER OVERFLOWS ON A REAL NIGHT
050200*    THE OPERATIONS DEPARTMENT NEEDS A BIGGER TABLE, NOT A BIGGER
050300*    EXCUSE (PDM, LEFT OVER FROM THE 1996 REWRITE).
050400*------------------------------------------------------------------
050500 01  NEW-ORDER-ITEM-TABLE.
050600     05  C-NEW-ITEM-COUNT       PIC S9(5)      COMP  VALUE ZERO.
050700     05  NEW-ITEM-ENTRY OCCURS 12000 TIMES
050800*    NO ASCENDING KEY - SCANNED SEQUENTIALLY AGAINST ORDER-ID BY
050900*    5110-SCAN-ONE-ITEM, SEE THE NOTE THERE.
051000             INDEXED BY NIT-IDX.
051100*    NIT- FIELDS MIRROR ORDER-ITEM-OUT-REC ONE FOR ONE.
051200         10  NIT-ORDER-ID            PIC 9(9).
051300         10  NIT-PRODUCT-ID          PIC 9(9).
051400         10  NIT-QUANTITY            PIC S9(5).
051500         10  NIT-PRICE               PIC S9(9)V99.
051600         10  FILLER                  PIC X(1).
051700     05  FILLER                  PIC X(1)       VALUE SPACE.
051800
051900
052000*------------------------------------------------------------------
052100*    RUN-TOTALS - REVENUE AND DISCOUNT ACCUMULATORS FOR THE
052200*    SUMMARY LINES AT THE FOOT OF THE RUN-REPORT.  TOTAL-REVENUE
052300*    ONLY COUNTS ORDERS THAT SETTLE (STATUS C); TOTAL-DISCOUNT
052400*    COUNTS EVERY POSTED ORDER SINCE CR-1455 (10/02/03) - SEE THE
052500*    CHANGE LOG.
052600*------------------------------------------------------------------
052700 01  RUN-TOTALS.
052800*    ZEROED ONCE AT PROGRAM START AND NEVER RESET DURING THE RUN -
052900*    THESE ARE RUN TOTALS, NOT PER-CART TOTALS.
053000     05  C-TOTAL-REVENUE         PIC S9(9)V99 VALUE ZERO.
053100     05  C-TOTAL-DISCOUNT        PIC S9(9)V99 VALUE ZERO.
053200     05  FILLER                   PIC X(1)     VALUE SPACE.
053300
053400*------------------------------------------------------------------
053500*    DISCOUNT-CALC-AREA - SCRATCH FIELDS FOR ONE DISCOUNT
053600*    CALCULATION AT A TIME.  C-DISC-RATE MUST BE ROUNDED TO TWO
053700*    DECIMALS BEFORE IT IS MULTIPLIED BY THE ORDER TOTAL - SEE
053800*    CR-0561 IN THE CHANGE LOG, THAT ORDER OF OPERATIONS BIT US
053900*    ONCE ALREADY.
054000*------------------------------------------------------------------
054100 01  DISCOUNT-CALC-AREA.
054200*    RECOMPUTED FRESH FOR EVERY ORDER THAT CARRIES A DISCOUNT -
054300*    NOT AN ACCUMULATOR.
054400     05  C-DISC-RATE             PIC S9V99.
054500     05  C-DISC-AMT              PIC S9(9)V99.
054600     05  FILLER                   PIC X(1)     VALUE SPACE.
054700
054800* -- CENTURY-WINDOWED RUN DATE (CR-1046, Y2K REMEDIATION) -------
054900*    TODAY-RAW HOLDS THE ACCEPT FROM DATE EXACTLY AS THE SYSTEM
055000*    HANDS IT BACK - TWO-DIGIT YEAR, NO CENTURY.  C-TODAY-CENTURY
055100*    IS DERIVED BELOW USING THE SAME 50/50 SLIDING WINDOW THE
055200*    SHOP STANDARDIZED ON FOR CR-1046.
055300 01  TODAY-RAW.
055400*    YY/MM/DD, ALL TWO DIGITS, EXACTLY AS ACCEPT FROM DATE HANDS
055500*    IT BACK ON EVERY COBOL SYSTEM THIS SHOP HAS EVER RUN.
055600     05  I-TODAY-YY              PIC 9(2).
055700     05  I-TODAY-MM              PIC 9(2).
055800     05  I-TODAY-DD              PIC 9(2).
055900 01  C-TODAY-CENTURY             PIC 9(2)     VALUE ZERO.
056000 01  C-TODAY-DATE                PIC 9(8)     VALUE ZERO.
056100 01  C-TODAY-DATE-R REDEFINES C-TODAY-DATE.
056200*    C-TODAY-DATE-R LAYS THE SAME 8-DIGIT DATE OUT AS SEPARATE
056300*    CCYY/MM/DD PIECES SO 1100-DETERMINE-RUN-DATE CAN FILL IN
056400*    THE CENTURY WITHOUT A SUBSTRING REFERENCE.
056500     05  C-TD-CCYY               PIC 9(4).
056600     05  C-TD-MM                 PIC 9(2).
056700     05  C-TD-DD                 PIC 9(2).
056800
056900* -- TIME-OF-DAY SEED FOR THE SETTLEMENT DRAW --------------------
057000*    TIME-OF-DAY, HUNDREDTHS INCLUDED, GIVES US A DIFFERENT SEED
057100*    EVERY RUN WITHOUT NEEDING ANY SPECIAL RANDOM-NUMBER SUPPORT
057200*    FROM THE COMPILER - SEE 1200-SEED-RANDOM-DRAW.
057300 01  I-TIME-RAW                  PIC 9(8)     VALUE ZERO.
057400 01  I-TIME-RAW-R REDEFINES I-TIME-RAW.
057500*    I-TIME-RAW-R BREAKS THE ACCEPT FROM TIME OUT INTO HOURS,
057600*    MINUTES, SECONDS AND HUNDREDTHS FOR THE SEED FORMULA IN
057700*    1200-SEED-RANDOM-DRAW.
057800     05  I-TIME-HH               PIC 9(2).
057900     05  I-TIME-MM               PIC 9(2).
058000     05  I-TIME-SS               PIC 9(2).
058100     05  I-TIME-HS               PIC 9(2).
058200
058300* -- PSEUDO-RANDOM SETTLEMENT DRAW (LINEAR CONGRUENTIAL) ---------
058400*    LINEAR CONGRUENTIAL GENERATOR.  NOT CRYPTOGRAPHIC - IT ONLY
058500*    HAS TO LOOK RANDOM ENOUGH TO SIMULATE A CARD PROCESSOR
058600*    DECLINING ROUGHLY ONE ORDER IN TEN (SEE 4100-SIMULATE-
058700*    SETTLEMENT).  ALPHA-36 SUPPLIES THE CHARACTER SET FOR THE
058800*    TRANSACTION REFERENCE SUFFIX BUILT IN 4200-BUILD-TXN-REF.
058900 01  RANDOM-WORK.
059000*    C-RANDOM-SEED USED TO LIVE IN THIS GROUP; IT IS NOW A STAND-
059100*    ALONE 77-LEVEL AT THE TOP OF WORKING-STORAGE (SEC, 03/11/04),
059110*    SINCE IT IS RESET ONCE PER RUN IN 1200-SEED-RANDOM-DRAW AND
059120*    CARRIED FORWARD DRAW TO DRAW BY 8000-NEXT-RANDOM, NOT PART OF
059130*    ANY ONE RECORD.  SEE THE 77-LEVEL BLOCK THERE.
059300     05  C-RANDOM-QUOT           PIC S9(9)    COMP.
059400     05  C-RANDOM-PCT            PIC S9(3)    COMP.
059500     05  C-RANDOM-IDX            PIC S9(3)    COMP.
059600     05  FILLER                   PIC X(1).
059700*    THE 36 CHARACTERS ARE 0-9 THEN A-Z, INDEXED 1 THROUGH 36 -
059800*    C-RANDOM-IDX + 1 PICKS ONE OF THEM (SEE 4210-BUILD-ONE-CHAR).
059900 01  ALPHA-36                  PIC X(36)
060000         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060100 01  C-TXN-SUFFIX-SUB            PIC S9(2)    COMP.
060200
060300* -- TRANSACTION REFERENCE BUILD AREA (CR-0779) ------------------
060400*    TXN-REF-WORK / C-TXN-REF-R - THE 11-CHARACTER "TX-" PREFIX
060500*    PLUS AN 8-CHARACTER RANDOM SUFFIX MOVED STRAIGHT ACROSS TO
060600*    PAY-TXN-REF.  THE REDEFINES LETS 4200-BUILD-TXN-REF MOVE THE
060700*    WHOLE 11 BYTES IN ONE SHOT ONCE THE SUFFIX IS BUILT.
060800 01  TXN-REF-WORK.
060900     05  C-TXN-PREFIX            PIC X(3)     VALUE "TX-".
061000     05  C-TXN-SUFFIX            PIC X(8).
061100*    C-TXN-REF-R REDEFINES THE PREFIX/SUFFIX GROUP AS ONE FLAT
061200*    11-BYTE FIELD SO 4100-SIMULATE-SETTLEMENT CAN MOVE THE
061300*    WHOLE REFERENCE IN A SINGLE MOVE STATEMENT.
061400 01  C-TXN-REF-R REDEFINES TXN-REF-WORK
061500                                  PIC X(11).
061600
061700* -- RUN-REPORT LINE LAYOUTS ------------------------------------
061800*    THE SEVEN PRINT-LINE LAYOUTS BELOW ARE MOVED TO PRTLINE AND
061900*    WRITTEN ONE AT A TIME - THIS SHOP HAS NEVER USED A REPORT
062000*    WRITER, EVERY LINE ON THE RUN-REPORT IS HAND-BUILT.
062100 01  BANNER-LINE.
062200*    19 CHARACTERS OF FIXED TITLE TEXT, THEN THE RUN DATE.
062300     05  FILLER                   PIC X(19)
062400*    BANNER TEXT AND DATE ARE THE ONLY VARIABLE PART OF LINE ONE -
062500*    EVERYTHING ELSE ON THIS 01 IS LITERAL.
062600             VALUE "SHOPEASE ORDER RUN ".
062700     05  FILLER                   PIC X(6) VALUE "DATE: ".
062800     05  O-BAN-MM               PIC 9(2).
062900     05  FILLER                   PIC X(1) VALUE "/".
063000     05  O-BAN-DD               PIC 9(2).
063100     05  FILLER                   PIC X(1) VALUE "/".
063200     05  O-BAN-CCYY             PIC 9(4).
063300     05  FILLER                   PIC X(45) VALUE SPACES.
063400
063500*    COLUMN HEADINGS WRITTEN ONCE, RIGHT AFTER THE BANNER LINE.
063600 01  HEADING-LINE.
063700*    FIXED COLUMN TITLES - WIDTHS MATCH THE DETAIL LINE FIELDS
063800*    BELOW SO EVERYTHING LINES UP UNDER ITS HEADING.
063900     05  FILLER                   PIC X(10) VALUE "ORDER ID".
064000     05  FILLER                   PIC X(1)  VALUE SPACE.
064100     05  FILLER                   PIC X(10) VALUE "USER ID".
064200     05  FILLER                   PIC X(1)  VALUE SPACE.
064300     05  FILLER                   PIC X(10) VALUE "TOTAL".
064400     05  FILLER                   PIC X(1)  VALUE SPACE.
064500     05  FILLER                   PIC X(10) VALUE "DISCOUNT".
064600     05  FILLER                   PIC X(1)  VALUE SPACE.
064700     05  FILLER                   PIC X(10) VALUE "FINAL".
064800     05  FILLER                   PIC X(1)  VALUE SPACE.
064900     05  FILLER                   PIC X(8)  VALUE "STATUS".
065000     05  FILLER                   PIC X(17) VALUE SPACES.
065100
065200*    ONE DETAIL LINE PER ORDER, WRITTEN BY 5900-PRINT-ORDER-LINE
065300*    AFTER THE ORDER HAS BEEN WRITTEN TO ORDER-OUT AND SETTLED.
065400*    O-STATUS SHOWS THE ONE-CHARACTER NWT-STATUS (P OR C) LEFT-
065500*    JUSTIFIED IN AN 8-BYTE FIELD SO THE COLUMN LOOKS RIGHT.
065600 01  DETAIL-LINE.
065700     05  O-ORDER-ID             PIC Z(9)9.
065800     05  FILLER                   PIC X(1)  VALUE SPACE.
065900     05  O-USER-ID              PIC Z(9)9.
066000     05  FILLER                   PIC X(1)  VALUE SPACE.
066100     05  O-TOTAL                PIC ZZZZZZ9.99.
066200     05  FILLER                   PIC X(1)  VALUE SPACE.
066300     05  O-DISCOUNT             PIC ZZZZZZ9.99.
066400     05  FILLER                   PIC X(1)  VALUE SPACE.
066500     05  O-FINAL                PIC ZZZZZZ9.99.
066600     05  FILLER                   PIC X(1)  VALUE SPACE.
066700     05  O-STATUS               PIC X(8).
066800     05  FILLER                   PIC X(17) VALUE SPACES.
066900
067000 01  BLANK-LINE               PIC X(80) VALUE SPACES.
067100*    ONE BLANK 80-BYTE LINE, USED BETWEEN THE BANNER AND THE
067200*    COLUMN HEADINGS.
067300
067400*    THE FOUR TOTAL LINES BELOW ARE WRITTEN ONCE, AT THE END OF
067500*    THE RUN, BY 7000-FINISH-REPORT.
067600 01  TOTAL-POSTED-LINE.
067700     05  FILLER                   PIC X(21)
067800*    LABEL TEXT IS A LITERAL, ONLY O-TP-COUNT CHANGES AT RUNTIME.
067900             VALUE "TOTAL ORDERS POSTED:".
068000     05  FILLER                   PIC X(5)  VALUE SPACES.
068100     05  O-TP-COUNT             PIC ZZZZ9.
068200     05  FILLER                   PIC X(49) VALUE SPACES.
068300
068400 01  TOTAL-REJECTED-LINE.
068500     05  FILLER                   PIC X(23)
068600*    SAME PATTERN AS TOTAL-POSTED-LINE ABOVE, FOR REJECTS.
068700             VALUE "TOTAL ORDERS REJECTED:".
068800     05  FILLER                   PIC X(3)  VALUE SPACES.
068900     05  O-TR-COUNT             PIC ZZZZ9.
069000     05  FILLER                   PIC X(49) VALUE SPACES.
069100
069200 01  TOTAL-REVENUE-LINE.
069300     05  FILLER                   PIC X(26)
069400*    EIGHT-DIGIT EDITED AMOUNT - THIS SHOP HAS NEVER SEEN A
069500*    SINGLE NIGHTS REVENUE CLOSE TO OVERFLOWING IT.
069600             VALUE "TOTAL REVENUE (COMPLETED):".
069700     05  FILLER                   PIC X(1)  VALUE SPACE.
069800     05  O-TREV-AMT             PIC ZZZZZZZZ9.99.
069900     05  FILLER                   PIC X(41) VALUE SPACES.
070000
070100 01  TOTAL-DISCOUNT-LINE.
070200     05  FILLER                   PIC X(23)
070300*    SAME EDITED PICTURE AS TOTAL-REVENUE-LINE ABOVE.
070400             VALUE "TOTAL DISCOUNT GRANTED:".
070500     05  FILLER                   PIC X(4)  VALUE SPACES.
070600     05  O-TDISC-AMT            PIC ZZZZZZZZ9.99.
070700     05  FILLER                   PIC X(41) VALUE SPACES.
070800
070900 PROCEDURE DIVISION.
071000
071100*------------------------------------------------------------------
071200*    MAIN LINE.  LOAD THE TWO MASTERS, POST EVERY CART ON THE
071300*    INPUT FILE AS ONE ORDER APIECE, SETTLE PAYMENT ON EVERYTHING
071400*    POSTED, WRITE THE ORDER/ITEM/PAYMENT OUTPUT FILES AND THE
071500*    RUN-REPORT, REWRITE BOTH MASTERS WITH THE UPDATED STOCK AND
071600*    USAGE COUNTS, AND CLOSE UP.  ONE PASS OVER CART-ITEM-IN,
071700*    THREE PASSES OVER NEW-ORDER-TABLE (SETTLE, WRITE, IMPLICIT
071800*    IN THE REPORT TOTALS).
071900*------------------------------------------------------------------
072000 0000-MAIN.
072100*    THE MAIN LINE READS LIKE THE RUN SHEET - EACH LINE BELOW IS
072200*    ONE STAGE OF THE NIGHTLY POSTING RUN, IN ORDER.
072300*    (RTH, ORIGINAL CODING, 03/14/89 - SEE CR-0001 ABOVE.)
072400     PERFORM 1000-INITIALIZE.
072500     PERFORM 2000-LOAD-PRODUCT-TABLE.
072600     PERFORM 2500-LOAD-DISCOUNT-TABLE.
072700     PERFORM 3000-PROCESS-CARTS UNTIL CART-AT-EOF.
072800*    SETTLEMENT MUST RUN BEFORE THE WRITE PASS BELOW, SINCE THE
072900*    WRITE PASS PRINTS AND FILES THE FINAL PAY-STATUS/ORDER-
073000*    STATUS - GET THIS ORDER WRONG AND THE REPORT SHOWS EVERY
073100*    ORDER AS STILL PENDING.
073200     PERFORM 4000-SETTLE-PAYMENTS
073300         VARYING NWT-IDX FROM 1 BY 1
073400         UNTIL NWT-IDX > C-NEW-ORDER-COUNT.
073500     PERFORM 5000-WRITE-RESULTS
073600         VARYING NWT-IDX FROM 1 BY 1
073700         UNTIL NWT-IDX > C-NEW-ORDER-COUNT.
073800*    MASTERS ARE REWRITTEN AFTER EVERYTHING ELSE, ONCE STOCK AND
073900*    DISCOUNT USAGE ARE KNOWN TO BE FINAL FOR THE NIGHT.
074000     PERFORM 6000-REWRITE-MASTERS.
074100     PERFORM 7000-FINISH-REPORT.                                  CR-1455 
074200     PERFORM 9900-TERMINATE.
074300     STOP RUN.
074400
074500*    OPEN THE THREE INPUT FILES AND ALL FOUR OUTPUT FILES,
074600*    ESTABLISH TODAYS DATE AND THE RANDOM SEED FOR TONIGHTS
074700*    SETTLEMENT DRAW, PUT THE DATE ON THE BANNER LINE, PRINT THE
074800*    REPORT HEADINGS, AND PRIME THE CART READ-AHEAD WITH ONE
074810*    RECORD SO 3000-PROCESS-CARTS HAS SOMETHING TO LOOK AT ON ITS
074820*    FIRST PASS.
075000*    (RTH, 03/14/89 - LAST TOUCHED FOR CR-1046 AND CR-0779, SEE
075100*    THE CHANGE LOG.  OPENS FOR ORDER-OUT, ORDER-ITEM-OUT AND
075110*    PAYMENT-OUT ADDED HERE FOR CR-1744, TLB, 04/02/04 - THOSE
075120*    THREE WERE NEVER OPENED FOR OUTPUT AT ALL BEFORE THIS FIX.)
075200 1000-INITIALIZE.
075300     OPEN INPUT  PRODUCT-MASTER.
075400     OPEN INPUT  DISCOUNT-MASTER.
075500     OPEN INPUT  CART-ITEM-IN.
075600     OPEN OUTPUT RUN-REPORT.
075610*    CR-1744 (TLB, 04/02/04) - THESE THREE WERE MISSING ENTIRELY;
075620*    THE FIRST WRITE TO ANY ONE OF THEM WOULD HAVE ABENDED THE RUN.
075630     OPEN OUTPUT ORDER-OUT.
075640     OPEN OUTPUT ORDER-ITEM-OUT.
075650     OPEN OUTPUT PAYMENT-OUT.
075700     PERFORM 1100-DETERMINE-RUN-DATE.                             CR-1046
075800     PERFORM 1200-SEED-RANDOM-DRAW.                               CR-0779
075900*    BANNER-LINE WAS ALREADY MOVED-IN WITH ITS LITERAL TEXT AT
076000*    COMPILE TIME - ONLY THE DATE FIELDS NEED FILLING IN HERE.
076100     MOVE C-TD-MM   TO O-BAN-MM.
076200     MOVE C-TD-DD   TO O-BAN-DD.
076300     MOVE C-TD-CCYY TO O-BAN-CCYY.
076400     PERFORM 1900-REPORT-HEADINGS.
076500     PERFORM 3900-READ-CART-ITEM THRU 3900-EXIT.
076600
076700*    DERIVE THE FOUR-DIGIT CENTURY FROM THE TWO-DIGIT YEAR ACCEPT
076800*    HANDS BACK.  50/50 SLIDING WINDOW PER CR-1046 (09/30/98) -
076900*    00-49 IS 20XX, 50-99 IS 19XX.  RECHECKED FOR CR-1046 ON
077000*    01/07/99 AGAINST THE DISCOUNT-START-DT/EXPIRY-DT COMPARE IN
077100*    3235-CHECK-DISCOUNT-VALID AND FOUND TO NEED NO FURTHER
077200*    CHANGE, SINCE THOSE FIELDS ARE ALREADY FULL 8-DIGIT CCYYMMDD.
077300 1100-DETERMINE-RUN-DATE.                                         CR-1046 
077400     ACCEPT TODAY-RAW FROM DATE.
077500*    50/50 SPLIT - SEE THE PARAGRAPH BANNER ABOVE.
077600     IF I-TODAY-YY < 50
077700         MOVE 20 TO C-TODAY-CENTURY
077800     ELSE
077900         MOVE 19 TO C-TODAY-CENTURY.
078000*    CCYY IS CENTURY * 100 + THE TWO-DIGIT YEAR, e.g. 20 * 100 +
078100*    26 = 2026.
078200     COMPUTE C-TD-CCYY = C-TODAY-CENTURY * 100 + I-TODAY-YY.
078300     MOVE I-TODAY-MM TO C-TD-MM.
078400     MOVE I-TODAY-DD TO C-TD-DD.
078500
078600*    SEED THE LCG FROM THE TIME OF DAY SO EVERY RUN DECLINES A
078700*    DIFFERENT SET OF ORDERS INSTEAD OF THE SAME ONES EVERY
078800*    NIGHT.  +1 GUARDS AGAINST A ZERO SEED AT MIDNIGHT EXACTLY.
078900 1200-SEED-RANDOM-DRAW.                                           CR-0779 
079000     ACCEPT I-TIME-RAW FROM TIME.
079100*    SEED = HH*1,000,000 + MM*10,000 + SS*100 + HUNDREDTHS, +1 SO
079200*    A RUN STARTED AT EXACT MIDNIGHT NEVER SEEDS WITH ZERO.
079300     COMPUTE C-RANDOM-SEED =
079400         (I-TIME-HH * 1000000) + (I-TIME-MM * 10000) +
079500         (I-TIME-SS * 100) + I-TIME-HS + 1.
079600
079700*    BANNER, ONE BLANK LINE, THEN THE COLUMN HEADINGS - WRITTEN
079800*    ONCE BEFORE ANY DETAIL LINE.
079900 1900-REPORT-HEADINGS.
080000     MOVE BANNER-LINE  TO PRTLINE.
080100     WRITE PRTLINE.
080200     MOVE BLANK-LINE   TO PRTLINE.
080300     WRITE PRTLINE.
080400     MOVE HEADING-LINE TO PRTLINE.
080500     WRITE PRTLINE.
080600
080700*    READ THE ENTIRE PRODUCT MASTER INTO PRODUCT-TABLE, ONE
080800*    RECORD AT A TIME, VALIDATING AS WE GO.
080900*    (RTH, 03/14/89.)
081000 2000-LOAD-PRODUCT-TABLE.
081100*    PRIME THE READ-AHEAD, THEN LOOP UNTIL PRODUCT-MASTER IS
081200*    EXHAUSTED.
081300     PERFORM 2900-READ-PRODUCT-REC THRU 2900-EXIT.
081400     PERFORM 2010-LOAD-ONE-PRODUCT UNTIL PRODUCT-AT-EOF.
081500
081600*    VALIDATE ONE PRODUCT RECORD; REJECTED RECORDS ARE COUNTED
081700*    BUT NEVER LOADED INTO THE TABLE, SO A BAD ROW ON THE MASTER
081800*    CANNOT BE SOLD AGAINST TONIGHT.
081900 2010-LOAD-ONE-PRODUCT.
082000     PERFORM 2050-VALIDATE-PRODUCT-REC THRU 2050-EXIT.
082100*    A REJECTED ROW IS COUNTED BUT NEVER SET INTO THE TABLE -
082200*    NOTHING BELOW THE ELSE RUNS FOR IT.
082300     IF REC-REJECTED
082400         ADD 1 TO C-PRODUCT-REJECTS
082500     ELSE
082600         ADD 1 TO C-PRODUCT-COUNT
082700*    SET PRT-IDX TO THE NEW COUNT BEFORE MOVING FIELDS IN, SINCE
082800*    THE TABLE IS BUILT IN THE SAME ORDER THE MASTER ARRIVES IN.
082900         SET PRT-IDX TO C-PRODUCT-COUNT
083000         MOVE PRODUCT-ID       TO PRT-PRODUCT-ID (PRT-IDX)
083010         MOVE PRODUCT-NAME     TO PRT-PRODUCT-NAME (PRT-IDX)
083020*    DESC RIDES ALONG WITH EVERY OTHER FIELD - SEE THE FD BANNER
083030*    ABOVE, THIS PROGRAM NEVER LOOKS AT WHAT IT SAYS.
083040         MOVE PRODUCT-DESC     TO PRT-DESC (PRT-IDX)
083100         MOVE PRODUCT-PRICE    TO PRT-PRODUCT-PRICE (PRT-IDX)
083300         MOVE PRODUCT-STOCK-QTY TO PRT-STOCK-QTY (PRT-IDX)
083400         MOVE PRODUCT-CATEGORY TO PRT-CATEGORY (PRT-IDX)
083500         MOVE PRODUCT-STATUS   TO PRT-STATUS (PRT-IDX).
083600     PERFORM 2900-READ-PRODUCT-REC THRU 2900-EXIT.
083700
083800*    PRICE MUST BE POSITIVE, STOCK MAY NOT BE NEGATIVE, AND THE
083900*    PRODUCT NAME MUST BE UNIQUE AMONG WHAT HAS ALREADY LOADED -
084000*    CR-1288 (04/18/01).  GO TO ...-EXIT ON THE FIRST FAILURE,
084100*    THE USUAL HOUSE STYLE FOR A VALIDATION PARAGRAPH.
084200 2050-VALIDATE-PRODUCT-REC.
084300*    REJECT-SW IS RESET TO 'N' AT THE TOP OF EVERY VALIDATION
084400*    PARAGRAPH IN THIS PROGRAM - NEVER ASSUME IT CARRIES A
084500*    MEANINGFUL VALUE INTO ONE.
084600     MOVE 'N' TO REJECT-SW.
084700*    PRICE OF ZERO OR LESS MAKES NO SENSE FOR SOMETHING WE SELL.
084800     IF PRODUCT-PRICE NOT > ZERO
084900         MOVE 'Y' TO REJECT-SW
085000         GO TO 2050-EXIT.
085100*    NEGATIVE STOCK ON THE INCOMING MASTER MEANS SOMEONE HAND-
085200*    EDITED THE FILE - REJECT RATHER THAN GUESS WHAT THEY MEANT.
085300     IF PRODUCT-STOCK-QTY < ZERO
085400         MOVE 'Y' TO REJECT-SW
085500         GO TO 2050-EXIT.
085600     PERFORM 2060-CHECK-NAME-UNIQUE.                              CR-1288 
085700     IF DUP-FOUND
085800         MOVE 'Y' TO REJECT-SW.
085900 2050-EXIT.
086000     EXIT.
086100
086200*    LINEAR SCAN OF WHAT HAS LOADED SO FAR - THE TABLE IS NOT YET
086300*    IN ANY ORDER WE CAN SEARCH ALL AGAINST WHILE IT IS STILL
086400*    BEING BUILT, SO THIS PARAGRAPH STOPS AS SOON AS DUP-FOUND
086500*    GOES TRUE RATHER THAN SCANNING THE REST OF THE TABLE.
086600 2060-CHECK-NAME-UNIQUE.                                          CR-1288 
086700*    RESET DUP-SW BEFORE EVERY SCAN, SAME HOUSE PATTERN AS
086800*    REJECT-SW ABOVE.
086900     MOVE 'N' TO DUP-SW.
087000     PERFORM 2065-SCAN-ONE-NAME
087100         VARYING C-SCAN-SUB FROM 1 BY 1
087200         UNTIL C-SCAN-SUB > C-PRODUCT-COUNT
087300            OR DUP-FOUND.
087400
087500*    ONE COMPARE PER CALL, DRIVEN BY THE PERFORM VARYING ABOVE.
087600 2065-SCAN-ONE-NAME.
087700*    EXACT NAME MATCH ONLY - NO CASE-FOLDING OR TRIMMING, THE
087800*    MASTER IS EXPECTED TO ARRIVE CONSISTENT.
087900     IF PRT-PRODUCT-NAME (C-SCAN-SUB) = PRODUCT-NAME
088000         MOVE 'Y' TO DUP-SW.
088100
088200*    SAME PATTERN AS 2000-LOAD-PRODUCT-TABLE, FOR THE DISCOUNT
088300*    MASTER.
088400*    (RTH, 03/14/89 - PARALLEL STRUCTURE TO 2000-LOAD-PRODUCT-
088500*    TABLE ABOVE, KEPT DELIBERATELY SIMILAR SO THE TWO LOAD
088600*    PASSES ARE EASY TO COMPARE SIDE BY SIDE.)
088700 2500-LOAD-DISCOUNT-TABLE.
088800     PERFORM 2950-READ-DISCOUNT-REC THRU 2950-EXIT.
088900     PERFORM 2510-LOAD-ONE-DISCOUNT UNTIL DISCOUNT-AT-EOF.
089000
089100*    VALIDATE ONE DISCOUNT RECORD BEFORE ADDING IT TO THE TABLE.
089200 2510-LOAD-ONE-DISCOUNT.
089300     PERFORM 2550-VALIDATE-DISCOUNT-REC THRU 2550-EXIT.
089400     IF REC-REJECTED
089500         ADD 1 TO C-DISCOUNT-REJECTS
089600     ELSE
089700         ADD 1 TO C-DISCOUNT-COUNT
089800         MOVE DISCOUNT-ID       TO
089900                 DCT-DISCOUNT-ID (C-DISCOUNT-COUNT)
090000         MOVE DISCOUNT-CODE     TO
090100                 DCT-DISCOUNT-CODE (C-DISCOUNT-COUNT)
090200         MOVE DISCOUNT-PERCENT  TO
090300                 DCT-DISCOUNT-PERCENT (C-DISCOUNT-COUNT)
090400         MOVE DISCOUNT-START-DT TO
090500                 DCT-START-DT (C-DISCOUNT-COUNT)
090600         MOVE DISCOUNT-EXPIRY-DT TO
090700                 DCT-EXPIRY-DT (C-DISCOUNT-COUNT)
090800         MOVE DISCOUNT-MAX-USAGE TO
090900                 DCT-MAX-USAGE (C-DISCOUNT-COUNT)
091000         MOVE DISCOUNT-CUR-USAGE TO
091100                 DCT-CUR-USAGE (C-DISCOUNT-COUNT).
091200     PERFORM 2950-READ-DISCOUNT-REC THRU 2950-EXIT.
091300
091400*    PERCENT MUST BE A SANE 0-100, THE START DATE MUST COME
091500*    BEFORE THE EXPIRY DATE, AND MAX-USAGE MUST BE POSITIVE OR
091600*    THE CODE COULD NEVER BE USED - PLUS THE UNIQUENESS CHECK
091700*    ADDED FOR CR-1288.
091800 2550-VALIDATE-DISCOUNT-REC.
091900     MOVE 'N' TO REJECT-SW.
092000*    A PERCENT OUTSIDE 0-100 CANNOT BE A REAL DISCOUNT RATE.
092100     IF DISCOUNT-PERCENT < ZERO OR DISCOUNT-PERCENT > 100
092200         MOVE 'Y' TO REJECT-SW
092300         GO TO 2550-EXIT.
092400*    START MUST BE STRICTLY BEFORE EXPIRY - A CODE THAT STARTS
092500*    ON OR AFTER ITS OWN EXPIRY DATE WOULD NEVER BE USABLE.
092600     IF DISCOUNT-START-DT NOT < DISCOUNT-EXPIRY-DT
092700         MOVE 'Y' TO REJECT-SW
092800         GO TO 2550-EXIT.
092900*    A MAX-USAGE OF ZERO WOULD MEAN THE CODE CAN NEVER BE USED -
093000*    REJECT IT AT LOAD TIME RATHER THAN LET IT SIT ON THE TABLE
093100*    DOING NOTHING.
093200     IF DISCOUNT-MAX-USAGE NOT > ZERO
093300         MOVE 'Y' TO REJECT-SW
093400         GO TO 2550-EXIT.
093500     PERFORM 2560-CHECK-CODE-UNIQUE.                              CR-1288 
093600     IF DUP-FOUND
093700         MOVE 'Y' TO REJECT-SW.
093800 2550-EXIT.
093900     EXIT.
094000
094100*    DISCOUNT-TABLE LOADS IN THE ORDER THE MASTER ARRIVES IN, SO
094200*    UNLIKE THE PRODUCT CHECK WE ONLY HAVE TO COMPARE AGAINST
094300*    THE MOST RECENTLY LOADED ENTRY - DUPLICATE CODES ON THIS
094400*    MASTER HAVE ALWAYS BEEN ADJACENT IN PRACTICE AT THIS SHOP.
094500 2560-CHECK-CODE-UNIQUE.                                          CR-1288 
094600     MOVE 'N' TO DUP-SW.
094700*    ONLY THE MOST RECENTLY LOADED ENTRY IS COMPARED - SEE THE
094800*    PARAGRAPH BANNER ABOVE FOR WHY THAT IS ENOUGH ON THIS FILE.
094900     IF C-DISCOUNT-COUNT > ZERO
095000         IF DCT-DISCOUNT-CODE (C-DISCOUNT-COUNT) = DISCOUNT-CODE
095100             MOVE 'Y' TO DUP-SW.
095200
095300
095400*------------------------------------------------------------------
095500*    ONE CALL TO THIS PARAGRAPH PER CUSTOMER CART.  CART-ITEM-IN
095600*    IS GROUPED BY CART-USER-ID ON THE INBOUND EXTRACT, SO WE
095700*    READ AHEAD UNTIL THE USER-ID CHANGES (OR EOF) AND TREAT
095800*    EVERYTHING WE COLLECTED AS ONE CART/ONE ORDER.
095900*------------------------------------------------------------------
096000*    (RTH, 03/14/89 - THE HEART OF THE POSTING RUN.)
096100 3000-PROCESS-CARTS.
096200*    H-CART-USER-ID IS THE KEY WE WATCH FOR A CHANGE - IT IS SET
096300*    FROM WHATEVER CART-ITEM-REC IS CURRENTLY IN THE READ-AHEAD
096400*    BUFFER, WHICH IS THE FIRST LINE OF THE NEW CART.
096500     MOVE CART-USER-ID TO H-CART-USER-ID.
096600     MOVE 0 TO C-CART-LINE-COUNT.
096700     MOVE SPACES TO H-CART-DISC-CODE.
096800*    KEEP ADDING LINES AND READING AHEAD UNTIL EITHER THE FILE
096900*    ENDS OR THE NEXT RECORD BELONGS TO A DIFFERENT CUSTOMER.
097000     PERFORM 3100-BUILD-CART-GROUP
097100         UNTIL CART-AT-EOF
097200            OR CART-USER-ID NOT = H-CART-USER-ID.
097300     PERFORM 3200-POST-ONE-CART.
097400
097500*    ADD THE CURRENT CART-ITEM-REC TO THE LINE TABLE, THEN READ
097600*    THE NEXT ONE AHEAD OF TIME SO THE UNTIL TEST IN 3000-
097700*    PROCESS-CARTS CAN SEE WHETHER THE CART JUST ENDED.
097800 3100-BUILD-CART-GROUP.
097900     PERFORM 3150-ADD-CART-LINE.
098000     PERFORM 3900-READ-CART-ITEM THRU 3900-EXIT.
098100
098200*    CAP AT 200 LINES PER CART - NO CUSTOMER HAS EVER COME CLOSE,
098300*    BUT A LINE OVER THE LIMIT IS SILENTLY DROPPED RATHER THAN
098400*    BLOWING THE SUBSCRIPT.  THE FIRST NON-BLANK DISCOUNT CODE
098500*    SEEN ON ANY LINE OF THE CART WINS - THIS SHOP HAS NEVER
098600*    SUPPORTED STACKING TWO CODES ON ONE ORDER.
098700 3150-ADD-CART-LINE.
098800*    IF THE 200-LINE CAP IS HIT THE LINE IS SIMPLY NOT ADDED - NO
098900*    REJECT-SW IS SET HERE, THE CART STILL POSTS WITH WHATEVER
099000*    LINES DID FIT.
099100     IF C-CART-LINE-COUNT < 200
099200         ADD 1 TO C-CART-LINE-COUNT
099300         MOVE CART-PRODUCT-ID TO
099400                 CLT-PRODUCT-ID (C-CART-LINE-COUNT)
099500         MOVE CART-QUANTITY   TO
099600                 CLT-QUANTITY (C-CART-LINE-COUNT).
099700*    LAST WORD ON THE DISCOUNT CODE WOULD ACTUALLY WIN IF MORE
099800*    THAN ONE LINE CARRIED ONE, SINCE THIS MOVE IS UNCONDITIONAL
099900*    ONCE A NON-BLANK CODE IS SEEN - IN PRACTICE THE STOREFRONT
100000*    NEVER SENDS MORE THAN ONE.
100100     IF CART-DISCOUNT-CODE NOT = SPACES
100200         MOVE CART-DISCOUNT-CODE TO H-CART-DISC-CODE.
100300
100400*    AN EMPTY CART (ALL LINES DROPPED, OR NONE READ) IS REJECTED
100500*    OUTRIGHT.  OTHERWISE CHECK STOCK ON EVERY LINE BEFORE
100600*    TOUCHING ANYTHING, THEN VALIDATE THE DISCOUNT CODE IF ONE
100700*    WAS CARRIED.  ONLY IF BOTH PASS DO WE ACTUALLY BUILD THE
100800*    ORDER - SEE CR-0913 BELOW FOR WHY STOCK IS CHECKED IN A
100900*    SEPARATE PASS INSTEAD OF WHILE REDUCING IT.
101000 3200-POST-ONE-CART.
101100     MOVE 'N' TO REJECT-SW.
101200*    A CART THAT NEVER GOT A LINE ADDED (ALL DROPPED BY THE 200-
101300*    LINE CAP, OR A STRAY SINGLE-RECORD CART WITH BAD DATA) IS
101400*    REJECTED HERE BEFORE ANY STOCK OR DISCOUNT CHECK RUNS.
101500     IF C-CART-LINE-COUNT = 0
101600         MOVE 'Y' TO REJECT-SW.
101700*    SKIP THE STOCK CHECK ENTIRELY IF THE CART IS ALREADY KNOWN
101800*    BAD - NO SENSE SEARCHING THE PRODUCT TABLE FOR NOTHING.
101900     IF NOT REC-REJECTED
102000         PERFORM 3210-CHECK-STOCK-ALL-LINES THRU 3210-EXIT.
102100     IF NOT REC-REJECTED AND H-CART-DISC-CODE NOT = SPACES
102200         PERFORM 3230-VALIDATE-DISCOUNT-USE.
102300*    A REJECTED CART NEVER REACHES 3250-BUILD-NEW-ORDER - NO
102400*    ORDER, NO ORDER-ITEM, NO PAYMENT ROW IS EVER WRITTEN FOR IT.
102500*    THIS IS THE ONLY PLACE C-ORDERS-REJECTED IS INCREMENTED.
102600     IF REC-REJECTED
102700         ADD 1 TO C-ORDERS-REJECTED
102800     ELSE
102900         PERFORM 3250-BUILD-NEW-ORDER.
103000
103100*    CR-0913 (05/11/96) - THIS USED TO REDUCE STOCK LINE BY LINE
103200*    AND BACK OUT PARTWAY THROUGH ON A SHORTAGE, WHICH LEFT THE
103300*    MASTER IN A BAD STATE IF THE PROGRAM ABENDED MID-CART.  NOW
103400*    WE VALIDATE EVERY LINE FIRST AND ONLY TOUCH STOCK ONCE THE
103500*    WHOLE CART IS KNOWN GOOD - ALL-OR-NOTHING.
103600 3210-CHECK-STOCK-ALL-LINES.                                      CR-0913 
103700     PERFORM 3212-CHECK-ONE-LINE
103800         VARYING C-LINE-SUB FROM 1 BY 1
103900         UNTIL C-LINE-SUB > C-CART-LINE-COUNT
104000            OR REC-REJECTED.
104100 3210-EXIT.
104200     EXIT.
104300
104400*    SEARCH ALL RELIES ON PRODUCT-ENTRY STAYING IN ASCENDING
104500*    PRODUCT-ID ORDER - IT WAS LOADED THAT WAY BY 2000-LOAD-
104600*    PRODUCT-TABLE AND NOTHING RESEQUENCES IT DURING THE RUN.
104700*    A PRODUCT-ID ON THE CART THAT IS NOT ON THE MASTER AT ALL
104800*    IS TREATED THE SAME AS INSUFFICIENT STOCK - REJECT THE CART.
104900 3212-CHECK-ONE-LINE.
105000*    BINARY SEARCH - REQUIRES PRODUCT-ENTRY TO STAY IN ASCENDING
105100*    PRT-PRODUCT-ID ORDER, WHICH IT DOES FOR THE WHOLE RUN.
105200     SEARCH ALL PRODUCT-ENTRY
105300         AT END
105400             MOVE 'Y' TO REJECT-SW
105500         WHEN PRT-PRODUCT-ID (PRT-IDX) =
105600                 CLT-PRODUCT-ID (C-LINE-SUB)
105700*    A LINE ASKING FOR MORE THAN IS ON THE SHELF FAILS THE WHOLE
105800*    CART, NOT JUST THAT LINE - SEE CR-0913.
105900             IF CLT-QUANTITY (C-LINE-SUB) >
106000                     PRT-STOCK-QTY (PRT-IDX)
106100                 MOVE 'Y' TO REJECT-SW.
106200
106300*    SAME SEARCH ALL IDIOM AGAINST DISCOUNT-ENTRY.  A CODE THAT
106400*    IS NOT ON THE MASTER FAILS HERE; A CODE THAT IS ON THE
106500*    MASTER STILL HAS TO CLEAR THE DATE/USAGE WINDOW BELOW.
106600 3230-VALIDATE-DISCOUNT-USE.
106700     SEARCH ALL DISCOUNT-ENTRY
106800         AT END
106900             MOVE 'Y' TO REJECT-SW
107000         WHEN DCT-DISCOUNT-CODE (DCT-IDX) = H-CART-DISC-CODE
107100             PERFORM 3235-CHECK-DISCOUNT-VALID.                   CR-0142 
107200
107300*    CR-0142 (07/02/89) - ADDED THE START/EXPIRY WINDOW AND THE
107400*    MAX-USAGE COUNTER.  A CODE IS GOOD ONLY IF TODAY FALLS
107500*    STRICTLY BETWEEN START AND EXPIRY AND USAGE HAS ROOM LEFT -
107600*    ANY ONE OF THE THREE FAILING REJECTS THE WHOLE CART, NOT
107700*    JUST THE DISCOUNT.
107800 3235-CHECK-DISCOUNT-VALID.                                       CR-0142 
107900*    DCT-START-DT (DCT-IDX) NOT < C-TODAY-DATE MEANS THE START
108000*    DATE HAS NOT YET ARRIVED - THE CODE IS NOT YET ACTIVE.
108100     IF DCT-START-DT (DCT-IDX) NOT < C-TODAY-DATE
108200         MOVE 'Y' TO REJECT-SW.
108300*    C-TODAY-DATE NOT < DCT-EXPIRY-DT (DCT-IDX) MEANS THE EXPIRY
108400*    DATE HAS ALREADY PASSED (OR IS TODAY) - THE CODE IS DEAD.
108500     IF C-TODAY-DATE NOT < DCT-EXPIRY-DT (DCT-IDX)
108600         MOVE 'Y' TO REJECT-SW.
108700*    CUR-USAGE MUST STILL BE STRICTLY LESS THAN MAX-USAGE - ON
108800*    THE LAST ALLOWED USE THIS TEST STILL PASSES, THE ONE AFTER
108900*    THAT FAILS.
109000     IF DCT-CUR-USAGE (DCT-IDX) NOT < DCT-MAX-USAGE (DCT-IDX)
109100         MOVE 'Y' TO REJECT-SW.
109200
109300*    ASSIGN THE NEXT SEQUENTIAL ORDER-ID, STAMP TODAYS DATE,
109400*    START THE ORDER AS PENDING (SETTLEMENT DECIDES LATER WHETHER
109500*    IT BECOMES COMPLETED), BUILD THE LINE ITEMS AND REDUCE STOCK,
109600*    THEN APPLY THE DISCOUNT IF ONE WAS CARRIED.  FINAL-PRICE IS
109700*    ALWAYS TOTAL MINUS DISCOUNT, EVEN WHEN DISCOUNT IS ZERO.
109800*    (RTH, 03/14/89, REVISED PDM 08/23/94 FOR CR-0779 SETTLEMENT
109900*    STATUS FIELDS AND PDM 05/11/96 FOR THE CR-0913 ALL-OR-
110000*    NOTHING SPLIT.)
110100 3250-BUILD-NEW-ORDER.
110200*    ORDER-ID ASSIGNMENT AND ORDER-COUNT BOOKKEEPING HAPPEN
110300*    TOGETHER SO THE TWO NEVER DRIFT APART.
110400     ADD 1 TO C-NEXT-ORDER-ID.
110500     ADD 1 TO C-NEW-ORDER-COUNT.
110600     SET NWT-IDX TO C-NEW-ORDER-COUNT.
110700*    EVERY NWT- FIELD FOR THIS ORDER IS SET BELOW BEFORE ANY
110800*    SUBORDINATE PARAGRAPH IS PERFORMED, SO NOTHING DOWNSTREAM
110900*    EVER SEES A HALF-BUILT ENTRY.
111000     MOVE C-NEXT-ORDER-ID     TO NWT-ORDER-ID (NWT-IDX).
111100     MOVE H-CART-USER-ID TO NWT-USER-ID (NWT-IDX).
111200     MOVE C-TODAY-DATE        TO NWT-ORDER-DATE (NWT-IDX).
111300     MOVE C-CART-LINE-COUNT   TO NWT-LINE-COUNT (NWT-IDX).
111400*    EVERY NEW ORDER STARTS PENDING - ONLY THE SETTLEMENT PASS
111500*    (4000-SETTLE-PAYMENTS) EVER MOVES IT TO COMPLETED.  THIS
111600*    PROGRAM HAS NO PATH THAT EVER SETS AN ORDER TO CANCELLED -
111700*    CART-ITEM-IN CARRIES NO CANCEL INDICATOR OF ANY KIND, SO
111800*    THERE IS NOTHING ON THIS RUNS INPUT THAT COULD TRIGGER ONE.
111900     MOVE 'P'                  TO NWT-STATUS (NWT-IDX).
112000     MOVE SPACES               TO NWT-DISCOUNT-CODE (NWT-IDX).
112100     MOVE ZERO                 TO NWT-DISCOUNT-AMT (NWT-IDX).
112200     PERFORM 3260-BUILD-ORDER-ITEMS.
112300*    DISCOUNT IS APPLIED AFTER THE LINE ITEMS ARE BUILT SO THE
112400*    ORDER TOTAL IS ALREADY KNOWN TO COMPUTE THE AMOUNT AGAINST.
112500     IF H-CART-DISC-CODE NOT = SPACES
112600         PERFORM 3270-APPLY-DISCOUNT.
112700*    FINAL PRICE IS ALWAYS TOTAL MINUS DISCOUNT - WHEN THERE IS
112800*    NO DISCOUNT, NWT-DISCOUNT-AMT IS STILL ZERO FROM ABOVE, SO
112900*    THIS COMPUTE WORKS THE SAME EITHER WAY.
113000     COMPUTE NWT-FINAL-PRICE (NWT-IDX) =
113100         NWT-TOTAL-PRICE (NWT-IDX) - NWT-DISCOUNT-AMT (NWT-IDX).
113200     ADD 1 TO C-ORDERS-POSTED.
113300
113400*    WALK THE CART LINES ONE MORE TIME, NOW THAT WE KNOW THE
113500*    WHOLE CART IS GOOD, AND BUILD THE ACTUAL ORDER-ITEM ENTRIES.
113600 3260-BUILD-ORDER-ITEMS.
113700*    TOTAL IS REBUILT FROM ZERO EVERY TIME - NOTHING CARRIES OVER
113800*    FROM A PRIOR ORDER.
113900     MOVE ZERO TO NWT-TOTAL-PRICE (NWT-IDX).
114000     PERFORM 3262-BUILD-ONE-ITEM
114100         VARYING C-LINE-SUB FROM 1 BY 1
114200         UNTIL C-LINE-SUB > C-CART-LINE-COUNT.
114300
114400*    SECOND SEARCH ALL AGAINST THE SAME PRODUCT-ENTRY - THIS ONE
114500*    CANNOT FAIL, THE STOCK-CHECK PASS ALREADY PROVED THE PRODUCT
114600*    EXISTS, SO A MISS HERE JUST FALLS THROUGH ON NEXT SENTENCE.
114700 3262-BUILD-ONE-ITEM.
114800*    THIS SEARCH CANNOT MISS - 3212-CHECK-ONE-LINE ALREADY PROVED
114900*    EVERY LINES PRODUCT-ID EXISTS ON THE MASTER.
115000     SEARCH ALL PRODUCT-ENTRY
115100         AT END
115200             NEXT SENTENCE
115300         WHEN PRT-PRODUCT-ID (PRT-IDX) =
115400                 CLT-PRODUCT-ID (C-LINE-SUB)
115500             PERFORM 3264-STAGE-ONE-ITEM
115600             PERFORM 3266-REDUCE-STOCK.
115700
115800*    COPY THE LINE OUT TO NEW-ITEM-ENTRY AND ACCUMULATE THE
115900*    RUNNING ORDER TOTAL AT THE SAME TIME - PRICE IS FROZEN HERE
116000*    AT WHATEVER PRODUCT-ENTRY SHOWS RIGHT NOW, NOT WHATEVER IT
116100*    MIGHT SHOW LATER IF A LATER CART TOUCHES THE SAME PRODUCT.
116200 3264-STAGE-ONE-ITEM.
116300*    STAGE THE LINE INTO NEW-ITEM-ENTRY FIRST, THEN REDUCE STOCK -
116400*    THE ITEM RECORD REMEMBERS THE PRICE AT THE MOMENT OF SALE,
116500*    BEFORE STOCK EVEN CHANGES.
116600     ADD 1 TO C-NEW-ITEM-COUNT.
116700     SET NIT-IDX TO C-NEW-ITEM-COUNT.
116800     MOVE NWT-ORDER-ID (NWT-IDX)      TO NIT-ORDER-ID (NIT-IDX).
116900     MOVE CLT-PRODUCT-ID (C-LINE-SUB)
117000                                      TO NIT-PRODUCT-ID (NIT-IDX).
117100     MOVE CLT-QUANTITY (C-LINE-SUB)  TO NIT-QUANTITY (NIT-IDX).
117200     MOVE PRT-PRODUCT-PRICE (PRT-IDX) TO NIT-PRICE (NIT-IDX).
117300*    RUNNING TOTAL - PRICE TIMES QUANTITY FOR THIS LINE, ADDED TO
117400*    WHATEVER TOTAL THE EARLIER LINES OF THIS ORDER ALREADY BUILT.
117500     COMPUTE NWT-TOTAL-PRICE (NWT-IDX) =
117600             NWT-TOTAL-PRICE (NWT-IDX) +
117700             (PRT-PRODUCT-PRICE (PRT-IDX) *
117800              CLT-QUANTITY (C-LINE-SUB)).
117900
118000*    TAKE THE SOLD QUANTITY OFF THE IN-MEMORY MASTER IMMEDIATELY -
118100*    THIS IS WHAT MAKES THE STOCK CHECK ON THE NEXT CART SEE THE
118200*    EFFECT OF THIS ONE.
118300 3266-REDUCE-STOCK.
118400*    STOCK CAN GO TO EXACTLY ZERO HERE BUT NEVER BELOW - THE ALL-
118500*    OR-NOTHING CHECK IN 3212-CHECK-ONE-LINE ALREADY GUARANTEED
118600*    THIS LINES QUANTITY DOES NOT EXCEED WHAT WAS ON THE SHELF.
118700     SUBTRACT CLT-QUANTITY (C-LINE-SUB)
118800         FROM PRT-STOCK-QTY (PRT-IDX).
118900     PERFORM 3268-DERIVE-PRODUCT-STATUS.                          CR-0398 
119000
119100*    CR-0398 (11/19/90) - STATUS USED TO BE RE-DERIVED ONLY WHEN
119200*    THE MASTER WAS REWRITTEN AT END OF RUN, WHICH MEANT A CART
119300*    LATER THE SAME NIGHT COULD STILL SEE A PRODUCT MARKED ACTIVE
119400*    AFTER IT HAD ALREADY SOLD OUT.  NOW IT FLIPS THE INSTANT
119500*    STOCK HITS ZERO, AND BACK TO ACTIVE IF STOCK IS EVER ADDED
119600*    BACK ABOVE ZERO WHILE OUT-OF-STOCK - DISCONTINUED IS LEFT
119700*    ALONE, THAT ONE IS SET BY HAND ON THE MASTER, NOT BY THIS RUN.
119800 3268-DERIVE-PRODUCT-STATUS.                                      CR-0398 
119900*    ONCE STOCK HITS EXACTLY ZERO THE PRODUCT FLIPS TO OUT-OF-
120000*    STOCK - A DISCONTINUED PRODUCT IS LEFT ALONE, SEE THE
120100*    PARAGRAPH BANNER ABOVE.
120200     IF PRT-STOCK-QTY (PRT-IDX) = ZERO
120300         SET PRT-OUT-OF-STOCK (PRT-IDX) TO TRUE.
120400*    THIS SECOND CONDITION CANNOT ACTUALLY FIRE IN THE SAME PASS
120500*    AS THE ONE ABOVE, SINCE THIS PARAGRAPH ONLY EVER SUBTRACTS
120600*    STOCK - IT IS HERE FOR THE DAY SOMEONE ADDS A RESTOCK PATH
120700*    THAT ALSO CALLS THIS PARAGRAPH.  NOT TRUE TODAY (JLK).
120800     IF PRT-OUT-OF-STOCK (PRT-IDX) AND
120900             PRT-STOCK-QTY (PRT-IDX) > ZERO
121000         SET PRT-ACTIVE (PRT-IDX) TO TRUE.
121100
121200*    THIRD AND LAST SEARCH ALL OF THE CART, AGAINST DISCOUNT-
121300*    ENTRY, TO PICK UP THE RATE FOR THE CODE ALREADY VALIDATED
121400*    IN 3230-VALIDATE-DISCOUNT-USE.
121500 3270-APPLY-DISCOUNT.
121600*    THIRD AND LAST USE OF THIS SEARCH ALL PATTERN IN THE
121700*    PROGRAM - SEE 3212 AND 3262 FOR THE OTHER TWO.
121800     SEARCH ALL DISCOUNT-ENTRY
121900         AT END
122000             NEXT SENTENCE
122100         WHEN DCT-DISCOUNT-CODE (DCT-IDX) = H-CART-DISC-CODE
122200             PERFORM 3272-COMPUTE-DISCOUNT-AMT.                   CR-0561 
122300
122400*    CR-0561 (02/06/92) - THE RATE MUST BE ROUNDED TO TWO DECIMAL
122500*    PLACES *BEFORE* IT IS MULTIPLIED BY THE ORDER TOTAL, NOT
122600*    AFTER.  ROUNDING THE FINAL AMOUNT INSTEAD OF THE RATE GAVE
122700*    DIFFERENT ANSWERS THAN THE STOREFRONTS OWN DISCOUNT DISPLAY
122800*    AND GENERATED CUSTOMER COMPLAINTS UNTIL THIS WAS FIXED.
122900*    CUR-USAGE IS BUMPED HERE, NOT IN THE VALIDATION PARAGRAPH,
123000*    SO A CART THAT FAILS FOR SOME OTHER REASON DOES NOT BURN A
123100*    USE OF THE CODE.
123200 3272-COMPUTE-DISCOUNT-AMT.                                       CR-0561 
123300*    RATE = PERCENT / 100, ROUNDED TO TWO DECIMALS FIRST - SEE
123400*    THE PARAGRAPH BANNER FOR WHY THIS ORDER MATTERS (CR-0561).
123500     COMPUTE C-DISC-RATE ROUNDED =
123600         DCT-DISCOUNT-PERCENT (DCT-IDX) / 100.
123700     COMPUTE C-DISC-AMT ROUNDED =
123800*    AMOUNT = ORDER TOTAL TIMES THE ALREADY-ROUNDED RATE, ROUNDED
123900*    AGAIN TO THE NEAREST CENT.
124000         NWT-TOTAL-PRICE (NWT-IDX) * C-DISC-RATE.
124100     MOVE C-DISC-AMT       TO NWT-DISCOUNT-AMT (NWT-IDX).
124200     MOVE H-CART-DISC-CODE TO NWT-DISCOUNT-CODE (NWT-IDX).
124300*    USAGE IS ONLY EVER BUMPED HERE, ONCE A CART IS CONFIRMED TO
124400*    BE USING THE CODE SUCCESSFULLY.
124500     ADD 1 TO DCT-CUR-USAGE (DCT-IDX).
124600
124700*    READ-AHEAD FOR THE CART FILE - PRIMED ONCE IN 1000-
124800*    INITIALIZE AND CALLED AGAIN AT THE BOTTOM OF EVERY GROUP-
124900*    BUILD LOOP IN 3100-BUILD-CART-GROUP.
125000 3900-READ-CART-ITEM.
125100     READ CART-ITEM-IN
125200         AT END
125300             MOVE 'Y' TO CART-EOF-SW
125400             GO TO 3900-EXIT.
125500 3900-EXIT.
125600     EXIT.
125700
125800*    STANDARD READ-WITH-AT-END FOR THE PRODUCT MASTER LOAD LOOP.
125900 2900-READ-PRODUCT-REC.
126000     READ PRODUCT-MASTER
126100         AT END
126200             MOVE 'Y' TO PRODUCT-EOF-SW
126300             GO TO 2900-EXIT.
126400 2900-EXIT.
126500     EXIT.
126600
126700*    STANDARD READ-WITH-AT-END FOR THE DISCOUNT MASTER LOAD LOOP.
126800 2950-READ-DISCOUNT-REC.
126900     READ DISCOUNT-MASTER
127000         AT END
127100             MOVE 'Y' TO DISCOUNT-EOF-SW
127200             GO TO 2950-EXIT.
127300 2950-EXIT.
127400     EXIT.
127500
127600
127700*------------------------------------------------------------------
127800*    CR-0779 (08/23/94) - SETTLEMENT PASS ADDED SO AN ORDER ONLY
127900*    SHOWS AS COMPLETED IF PAYMENT ACTUALLY WENT THROUGH.  EVERY
128000*    ENTRY IN NEW-ORDER-TABLE COMES IN AS PENDING; THIS PARAGRAPH
128100*    IS THE ONLY PLACE STATUS EVER MOVES OFF PENDING.
128200*------------------------------------------------------------------
128300*    (PDM, ADDED WHOLE-CLOTH FOR CR-0779, 08/23/94.)
128400 4000-SETTLE-PAYMENTS.                                            CR-0779 
128500*    ONLY ORDERS STILL AT P (NEVER TOUCHED BY THIS PARAGRAPH
128600*    BEFORE) GO THROUGH SETTLEMENT - THERE IS NO RETRY LOGIC,
128700*    EACH ORDER IS SETTLED EXACTLY ONCE.
128800     IF NWT-STATUS (NWT-IDX) = 'P'
128900         PERFORM 4100-SIMULATE-SETTLEMENT.
129000
129100*    SIMULATED CARD-PROCESSOR RESULT - ABOUT NINE ORDERS IN TEN
129200*    SETTLE (RANDOM PERCENT UNDER 90), THE REST STAY PENDING WITH
129300*    NO TRANSACTION REFERENCE.  THIS SHOP HAS NO REAL PAYMENT
129400*    GATEWAY HOOKED TO THE NIGHTLY BATCH - IT NEVER HAS.
129500 4100-SIMULATE-SETTLEMENT.
129600     PERFORM 8000-NEXT-RANDOM.
129700*    UNDER 90 SETTLES, 90 AND ABOVE (ROUGHLY ONE IN TEN) DECLINES -
129800*    SEE THE PARAGRAPH BANNER FOR WHY THIS IS SIMULATED.
129900     IF C-RANDOM-PCT < 90
130000         MOVE 'S' TO NWT-PAY-STATUS (NWT-IDX)
130100         MOVE 'C' TO NWT-STATUS (NWT-IDX)
130200         PERFORM 4200-BUILD-TXN-REF
130300         MOVE TXN-REF-WORK TO NWT-PAY-TXN-REF (NWT-IDX)
130400     ELSE
130500         MOVE 'F' TO NWT-PAY-STATUS (NWT-IDX)
130600         MOVE SPACES TO NWT-PAY-TXN-REF (NWT-IDX).
130700
130800*    11-CHARACTER REFERENCE: THE FIXED "TX-" PREFIX PLUS EIGHT
130900*    RANDOM ALPHANUMERIC CHARACTERS, ONE DRAWN PER CALL BELOW.
131000 4200-BUILD-TXN-REF.
131100     MOVE "TX-" TO C-TXN-PREFIX.
131200     PERFORM 4210-BUILD-ONE-CHAR
131300         VARYING C-TXN-SUFFIX-SUB FROM 1 BY 1
131400         UNTIL C-TXN-SUFFIX-SUB > 8.
131500
131600*    ONE CHARACTER OF THE SUFFIX PER CALL, PULLED OUT OF ALPHA-36
131700*    BY THE RANDOM INDEX FROM 8000-NEXT-RANDOM.
131800 4210-BUILD-ONE-CHAR.
131900     PERFORM 8000-NEXT-RANDOM.
132000     MOVE ALPHA-36 (C-RANDOM-IDX + 1 : 1) TO
132100         C-TXN-SUFFIX (C-TXN-SUFFIX-SUB : 1).
132200
132300*    ONE STEP OF THE LINEAR CONGRUENTIAL GENERATOR: MULTIPLY,
132400*    ADD, MOD BY A LARGE PRIME (999983) TO KEEP THE SEED FROM
132500*    OVERFLOWING, THEN DERIVE BOTH A 0-99 PERCENT AND A 0-35
132600*    TABLE INDEX FROM THE SAME DRAW.
132700 8000-NEXT-RANDOM.
132800*    MULTIPLIER 31 AND INCREMENT 7 WERE PICKED BY EYE IN 1994 TO
132900*    GIVE A REASONABLE SPREAD AT THE VOLUMES THIS SHOP RUNS -
133000*    THIS IS NOT A STATISTICALLY VETTED GENERATOR (PDM).
133100     COMPUTE C-RANDOM-SEED = (C-RANDOM-SEED * 31) + 7.
133200     DIVIDE C-RANDOM-SEED BY 999983
133300*    MOD BY A LARGE PRIME KEEPS THE SEED FROM GROWING WITHOUT
133400*    BOUND ACROSS THOUSANDS OF DRAWS IN ONE RUN.
133500         GIVING C-RANDOM-QUOT
133600         REMAINDER C-RANDOM-SEED.
133700     IF C-RANDOM-SEED < ZERO
133800         COMPUTE C-RANDOM-SEED = C-RANDOM-SEED * -1.
133900     DIVIDE C-RANDOM-SEED BY 100
134000         GIVING C-RANDOM-QUOT
134100         REMAINDER C-RANDOM-PCT.
134200     DIVIDE C-RANDOM-SEED BY 36
134300         GIVING C-RANDOM-QUOT
134400         REMAINDER C-RANDOM-IDX.
134500
134600
134700*------------------------------------------------------------------
134800*    WALK EVERY ENTRY POSTED THIS RUN AND WRITE IT TO ALL THREE
134900*    OUTPUT FILES PLUS ONE DETAIL LINE ON THE RUN-REPORT.  BOTH
135000*    REVENUE AND DISCOUNT ACCUMULATE HERE - REVENUE ONLY FOR
135100*    ORDERS THAT SETTLED (STATUS C), DISCOUNT FOR EVERY ORDER
135200*    POSTED REGARDLESS OF SETTLEMENT (CR-1455, 10/02/03).
135300*------------------------------------------------------------------
135400*    (RTH, 03/14/89, REVISED PDM 08/23/94 TO ADD THE PAYMENT-OUT
135500*    WRITE AND SEC 10/02/03 FOR CR-1455 DISCOUNT ACCUMULATION.)
135600 5000-WRITE-RESULTS.
135700*    ORDER-OUT-REC IS BUILT FIELD BY FIELD FROM THE TABLE ENTRY -
135800*    THERE IS NO GROUP MOVE SINCE THE TWO LAYOUTS ARE NOT
135900*    IDENTICAL (ORDER-OUT-REC ALSO HAS THE LINE-COUNT FIELD).
136000     MOVE NWT-ORDER-ID (NWT-IDX)      TO ORDER-ID.
136100     MOVE NWT-USER-ID (NWT-IDX)       TO ORDER-USER-ID.
136200     MOVE NWT-ORDER-DATE (NWT-IDX)    TO ORDER-DATE.
136300     MOVE NWT-TOTAL-PRICE (NWT-IDX)   TO ORDER-TOTAL-PRICE.
136400     MOVE NWT-DISCOUNT-AMT (NWT-IDX)  TO ORDER-DISCOUNT-AMT.
136500     MOVE NWT-FINAL-PRICE (NWT-IDX)   TO ORDER-FINAL-PRICE.
136600     MOVE NWT-STATUS (NWT-IDX)        TO ORDER-STATUS.
136700     MOVE NWT-DISCOUNT-CODE (NWT-IDX) TO ORDER-DISCOUNT-CODE.
136800     MOVE NWT-LINE-COUNT (NWT-IDX)    TO ORDER-LINE-COUNT.
136900     WRITE ORDER-OUT-REC.
137000     PERFORM 5100-WRITE-ORDER-ITEMS.
137100*    PAYMENT-OUT IS WRITTEN FOR EVERY ORDER, SETTLED OR NOT - AN
137200*    F STATUS WITH A ZERO PAY-TXN-REF STILL TELLS THE OPERATOR
137300*    SOMETHING WAS ATTEMPTED AND DECLINED.
137400     MOVE NWT-ORDER-ID (NWT-IDX)      TO PAY-ORDER-ID.
137500     MOVE NWT-FINAL-PRICE (NWT-IDX)   TO PAY-AMOUNT.
137600     MOVE NWT-PAY-STATUS (NWT-IDX)    TO PAY-STATUS.
137700     MOVE C-TODAY-DATE               TO PAY-DATE.
137800     MOVE NWT-PAY-TXN-REF (NWT-IDX)   TO PAY-TXN-REF.
137900     WRITE PAYMENT-OUT-REC.
138000*    REVENUE ONLY COUNTS WHAT ACTUALLY SETTLED - AN ORDER STUCK
138100*    AT PENDING NEVER SHOWS UP IN TOTAL-REVENUE-LINE.
138200     IF NWT-STATUS (NWT-IDX) = 'C'
138300         ADD NWT-FINAL-PRICE (NWT-IDX) TO C-TOTAL-REVENUE.
138400*    DISCOUNT ACCUMULATES REGARDLESS OF SETTLEMENT RESULT - SEE
138500*    CR-1455, THIS WAS DELIBERATELY CHANGED FROM THE ORIGINAL
138600*    1989 BEHAVIOR.
138700     ADD NWT-DISCOUNT-AMT (NWT-IDX) TO C-TOTAL-DISCOUNT.
138800     PERFORM 5900-PRINT-ORDER-LINE.
138900
139000*    WRITE ONE ORDER-ITEM-OUT ROW PER LINE ITEM OF THIS ORDER.
139100 5100-WRITE-ORDER-ITEMS.
139200*    LINEAR SCAN OF THE WHOLE ITEM TABLE FOR EVERY ORDER - SEE
139300*    THE PARAGRAPH BANNER ABOVE.
139400     PERFORM 5110-SCAN-ONE-ITEM
139500         VARYING C-ITEM-SUB FROM 1 BY 1
139600         UNTIL C-ITEM-SUB > C-NEW-ITEM-COUNT.
139700
139800*    NEW-ITEM-ENTRY IS NOT KEYED BY ORDER-ID, SO THIS IS A PLAIN
139900*    SEQUENTIAL SCAN OF THE WHOLE TABLE FOR EVERY ORDER - FINE AT
140000*    THE VOLUMES THIS SHOP RUNS, BUT NOT SOMETHING TO COPY INTO A
140100*    BIGGER BATCH WITHOUT RETHINKING IT.
140200 5110-SCAN-ONE-ITEM.
140300*    ONLY ITEM ROWS BELONGING TO THIS ORDER ARE WRITTEN - EVERY
140400*    OTHER ROW IN THE TABLE IS SKIPPED ON THIS PASS.
140500     IF NIT-ORDER-ID (C-ITEM-SUB) = NWT-ORDER-ID (NWT-IDX)
140600         MOVE NIT-ORDER-ID (C-ITEM-SUB)   TO OI-ORDER-ID
140700         MOVE NIT-PRODUCT-ID (C-ITEM-SUB) TO OI-PRODUCT-ID
140800         MOVE NIT-QUANTITY (C-ITEM-SUB)   TO OI-QUANTITY
140900         MOVE NIT-PRICE (C-ITEM-SUB)      TO OI-PRICE
141000         WRITE ORDER-ITEM-OUT-REC.
141100
141200*    STAGE THE DETAIL LINE AND WRITE IT - ONE LINE PER ORDER,
141300*    IMMEDIATELY AFTER THAT ORDERS OUTPUT RECORDS ARE WRITTEN.
141400 5900-PRINT-ORDER-LINE.
141500     MOVE NWT-ORDER-ID (NWT-IDX)     TO O-ORDER-ID.
141600     MOVE NWT-USER-ID (NWT-IDX)      TO O-USER-ID.
141700     MOVE NWT-TOTAL-PRICE (NWT-IDX)  TO O-TOTAL.
141800     MOVE NWT-DISCOUNT-AMT (NWT-IDX) TO O-DISCOUNT.
141900     MOVE NWT-FINAL-PRICE (NWT-IDX)  TO O-FINAL.
142000*    BLANK THE 8-BYTE STATUS FIELD FIRST, THEN DROP THE SINGLE
142100*    STATUS CHARACTER INTO THE FIRST POSITION - LEFT-JUSTIFIED.
142200     MOVE SPACES                          TO O-STATUS.
142300     MOVE NWT-STATUS (NWT-IDX)       TO O-STATUS (1:1).
142400     MOVE DETAIL-LINE                 TO PRTLINE.
142500     WRITE PRTLINE.
142600
142700
142800*------------------------------------------------------------------
142900*    CLOSE BOTH MASTERS AND REOPEN THEM FOR OUTPUT, THEN REWRITE
143000*    EVERY ENTRY FROM THE IN-MEMORY TABLE.  THIS SHOP HAS NEVER
143100*    HAD A WAY TO REWRITE A LINE-SEQUENTIAL FILE IN PLACE, SO THE
143200*    WHOLE MASTER IS REPRODUCED FROM THE TABLE EVERY NIGHT.
143300*------------------------------------------------------------------
143400*    (RTH, 03/14/89.)
143500 6000-REWRITE-MASTERS.
143600*    BOTH MASTERS MUST BE CLOSED BEFORE THEY CAN BE REOPENED FOR
143700*    OUTPUT - THIS SHOPS COMPILER DOES NOT SUPPORT I-O MODE ON
143800*    A LINE SEQUENTIAL FILE.
143900     CLOSE PRODUCT-MASTER.
144000     CLOSE DISCOUNT-MASTER.
144100     OPEN OUTPUT PRODUCT-MASTER.
144200     PERFORM 6100-WRITE-ONE-PRODUCT
144300         VARYING PRT-IDX FROM 1 BY 1
144400         UNTIL PRT-IDX > C-PRODUCT-COUNT.
144500     CLOSE PRODUCT-MASTER.
144600     OPEN OUTPUT DISCOUNT-MASTER.
144700     PERFORM 6200-WRITE-ONE-DISCOUNT
144800         VARYING DCT-IDX FROM 1 BY 1
144900         UNTIL DCT-IDX > C-DISCOUNT-COUNT.
145000     CLOSE DISCOUNT-MASTER.
145100
145200*    PRODUCT-DESC RIDES THE TABLE ROUND TRIP LIKE EVERY OTHER
145300*    FIELD (PRT-DESC, ADDED FOR CR-1602) - THIS BATCH STILL NEVER
145400*    READS OR TESTS WHAT IT SAYS, IT JUST NO LONGER LOSES IT.
145500*    (BEFORE CR-1602 THIS PARAGRAPH BLANKED THE FIELD HERE ON
145600*    EVERY REWRITE - A BUG, NOT A DESIGN DECISION.  FIXED SEC.)
145700 6100-WRITE-ONE-PRODUCT.
145800     MOVE PRT-PRODUCT-ID (PRT-IDX)    TO PRODUCT-ID.
145900     MOVE PRT-PRODUCT-NAME (PRT-IDX)  TO PRODUCT-NAME.
146000*    SEE THE PARAGRAPH BANNER ABOVE - PRODUCT-DESC NOW CARRIES
146100*    THROUGH INSTEAD OF BEING BLANKED.
146200     MOVE PRT-DESC (PRT-IDX)          TO PRODUCT-DESC.
146300     MOVE PRT-PRODUCT-PRICE (PRT-IDX) TO PRODUCT-PRICE.
146400     MOVE PRT-STOCK-QTY (PRT-IDX)     TO PRODUCT-STOCK-QTY.
146500     MOVE PRT-CATEGORY (PRT-IDX)      TO PRODUCT-CATEGORY.
146600     MOVE PRT-STATUS (PRT-IDX)        TO PRODUCT-STATUS.
146700     WRITE PRODUCT-MASTER-REC.
146800
146900*    STRAIGHT COPY OF THE TABLE ENTRY BACK TO THE MASTER LAYOUT -
147000*    CUR-USAGE IS THE ONLY FIELD THIS RUN ACTUALLY CHANGES ON THE
147100*    DISCOUNT MASTER.
147200 6200-WRITE-ONE-DISCOUNT.
147300     MOVE DCT-DISCOUNT-ID (DCT-IDX)      TO DISCOUNT-ID.
147400     MOVE DCT-DISCOUNT-CODE (DCT-IDX)    TO DISCOUNT-CODE.
147500     MOVE DCT-DISCOUNT-PERCENT (DCT-IDX) TO DISCOUNT-PERCENT.
147600     MOVE DCT-START-DT (DCT-IDX)         TO DISCOUNT-START-DT.
147700     MOVE DCT-EXPIRY-DT (DCT-IDX)        TO DISCOUNT-EXPIRY-DT.
147800     MOVE DCT-MAX-USAGE (DCT-IDX)        TO DISCOUNT-MAX-USAGE.
147900     MOVE DCT-CUR-USAGE (DCT-IDX)        TO DISCOUNT-CUR-USAGE.
148000     WRITE DISCOUNT-MASTER-REC.
148100
148200*    CR-1455 (10/02/03) - FOUR SUMMARY LINES, WRITTEN ONCE AT THE
148300*    BOTTOM OF THE REPORT AFTER EVERY ORDER HAS BEEN PROCESSED.
148400*    (SEC, ADDED FOR CR-1455, 10/02/03.)
148500 7000-FINISH-REPORT.                                              CR-1455 
148600*    ALL FOUR TOTALS ARE MOVED TO THEIR EDITED REPORT FIELDS AND
148700*    WRITTEN IMMEDIATELY, ONE AFTER ANOTHER - NO BLANK LINES
148800*    BETWEEN THEM.
148900     MOVE C-ORDERS-POSTED   TO O-TP-COUNT.
149000     MOVE TOTAL-POSTED-LINE TO PRTLINE.
149100     WRITE PRTLINE.
149200     MOVE C-ORDERS-REJECTED TO O-TR-COUNT.
149300     MOVE TOTAL-REJECTED-LINE TO PRTLINE.
149400     WRITE PRTLINE.
149500     MOVE C-TOTAL-REVENUE   TO O-TREV-AMT.
149600     MOVE TOTAL-REVENUE-LINE TO PRTLINE.
149700     WRITE PRTLINE.
149800     MOVE C-TOTAL-DISCOUNT  TO O-TDISC-AMT.
149900     MOVE TOTAL-DISCOUNT-LINE TO PRTLINE.
150000     WRITE PRTLINE.
150100
150200*    CLOSE THE REMAINING FILES.  PRODUCT-MASTER AND DISCOUNT-
150300*    MASTER WERE ALREADY CLOSED IN 6000-REWRITE-MASTERS.
150400 9900-TERMINATE.
150500*    OUTPUT FILES ARE CLOSED LAST, AFTER EVERY ORDER, ITEM AND
150600*    PAYMENT ROW HAS BEEN WRITTEN AND THE REPORT TOTALS PRINTED.
150700     CLOSE CART-ITEM-IN.
150800     CLOSE ORDER-OUT.
150900     CLOSE ORDER-ITEM-OUT.
151000     CLOSE PAYMENT-OUT.
151100     CLOSE RUN-REPORT.
151200
